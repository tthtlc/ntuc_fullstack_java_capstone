000100******************************************************************
000200*                                                                  LCS600
000300*   LCS600-MTRN-REC  --  MEMBER MAINTENANCE TRANSACTION RECORD     LCS600
000400*                                                                  LCS600
000500*   ONE OCCURRENCE PER ADD / UPDATE / DELETE / LOOKUP / NAME       LCS600
000600*   SEARCH REQUEST KEYED IN AT THE MEMBERSHIP DESK AND CARRIED     LCS600
000700*   FORWARD TO THE MAINTENANCE RUN (LC4100) IN ARRIVAL ORDER.      LCS600
000800*                                                                  LCS600
000900*   MT-SEARCH-TEXT REDEFINES MT-NAME -- ON A NAME-SEARCH REQUEST   LCS600
001000*   THE CALLER KEYS THE SEARCH TERM INTO THE SAME 40 BYTES THE     LCS600
001100*   NAME WOULD OCCUPY ON AN ADD/UPDATE, SO THE TWO NEVER NEED      LCS600
001200*   SEPARATE SLOTS.  MT-REG-DATE OF ZERO MEANS "NOT SUPPLIED" --   LCS600
001300*   SEE LC4100 RULE M1/M3 HANDLING.                                LCS600
001400*                                                                  LCS600
001500*  021889  RAH  WO-0175  ORIGINAL LAYOUT.                          LCS600
001600*  112201  TRO  WO-0588  4-DIGIT CENTURY ON MT-REG-DATE (Y2K       LCS600
001700*                        CLEANUP -- SEE WO-0588 CLOSEOUT).         LCS600
001800******************************************************************   LCS600
001900 01  LCS600-MTRN-REC.                                              LCS600
002000     05  MT-ACTION                   PIC X(6).                     LCS600
002100         88  MT-ACTION-ADD           VALUE 'ADD   '.               LCS600
002200         88  MT-ACTION-UPDATE        VALUE 'UPDATE'.               LCS600
002300         88  MT-ACTION-DELETE        VALUE 'DELETE'.               LCS600
002400         88  MT-ACTION-LOOKUP        VALUE 'LOOKUP'.               LCS600
002500         88  MT-ACTION-NAMESRCH      VALUE 'NMSRCH'.               LCS600
002600     05  MT-MEMBER-ID                PIC 9(9).                     LCS600
002700     05  MT-NAME                     PIC X(40).                    LCS600
002800     05  MT-SEARCH-TEXT REDEFINES MT-NAME PIC X(40).               LCS600
002900     05  MT-USERNAME                 PIC X(20).                    LCS600
003000     05  MT-ADDRESS                  PIC X(60).                    LCS600
003100     05  MT-CONTACT-INFO             PIC X(30).                    LCS600
003200     05  MT-REG-DATE                 PIC 9(8).                     LCS600
003300     05  MT-REG-DATE-R REDEFINES MT-REG-DATE.                      LCS600
003400         10  MT-REG-CCYY             PIC 9(4).                     LCS600
003500         10  MT-REG-MM               PIC 9(2).                     LCS600
003600         10  MT-REG-DD               PIC 9(2).                     LCS600
003700     05  FILLER                      PIC X(7).                     LCS600
