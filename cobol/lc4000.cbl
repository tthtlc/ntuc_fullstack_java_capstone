000100 IDENTIFICATION DIVISION.                                          LC4000
000200 PROGRAM-ID.     LC4000.                                           LC4000
000300 AUTHOR.         R A HUTCHENS.                                     LC4000
000400 INSTALLATION.   CEDAR VALLEY LIBRARY CONSORTIUM - DATA PROCESSING.LC4000
000500 DATE-WRITTEN.   04/01/1988.                                       LC4000
000600 DATE-COMPILED.                                                    LC4000
000700 SECURITY.       CONFIDENTIAL - INTERNAL DATA PROCESSING USE ONLY. LC4000
000800******************************************************************LC4000
000900*                                                                  LC4000
001000*   LC4000  --  NIGHTLY LOAN-DESK TRANSACTION PROCESSING RUN       LC4000
001100*                                                                  LC4000
001200*   READS THE DAY'S BORROW/RENEW/RETURN TRANSACTIONS AGAINST THE  LC4000
001300*   MEMBER, BOOK AND LOAN MASTERS, APPLIES THE CONSORTIUM'S        LC4000
001400*   ELIGIBILITY/RENEWAL/FINE RULES AND PRODUCES AN UPDATED LOAN    LC4000
001500*   MASTER PLUS A DESK ACTIVITY/EXCEPTION REPORT.  RUNS UNATTENDED LC4000
001600*   OVERNIGHT OUT OF THE CIRC-DESK JOB STREAM.                     LC4000
001700*                                                                  LC4000
001800*   MASTERS HAVE NO ISAM/KSDS SUPPORT ON THIS BOX SO MEMBER, BOOK  LC4000
001900*   AND LOAN MASTERS ARE EACH READ COMPLETE INTO A WORKING-STORAGE LC4000
002000*   TABLE FOR THE LIFE OF THE RUN; THE LOAN TABLE IS REWRITTEN     LC4000
002100*   COMPLETE TO DISK AT END OF RUN.                                LC4000
002200*                                                                  LC4000
002300******************************************************************LC4000
002400*                       PROGRAM HISTORY                           *LC4000
002500******************************************************************LC4000
002600*  040188  RAH  WO-0140  ORIGINAL PROGRAM -- REPLACES THE MANUAL   LC4000
002700*                        END-OF-DAY LEDGER POSTING.                LC4000
002800*  091288  RAH  WO-0151  FIXED BORROW LIMIT TEST -- WAS COUNTING   LC4000
002900*                        RETURNED LOANS AS OPEN.                   LC4000
003000*  061390  RAH  WO-0266  ADDED RENEW TRANSACTION TYPE AND THE      LC4000
003100*                        2-RENEWAL CAP PER BOARD POLICY 90-04.     LC4000
003200*  030894  DWM  WO-0401  REWORKED DUE-DATE/FINE ARITHMETIC TO USE  LC4000
003300*                        A JULIAN DAY NUMBER INSTEAD OF THE OLD    LC4000
003400*                        FIXED-30-DAY-MONTH TABLE (DROPPED A DAY   LC4000
003500*                        ON EVERY JANUARY RUN).                    LC4000
003600*  081598  TRO  WO-0553  BEGIN Y2K REMEDIATION -- MEMBER/LOAN      LC4000
003700*                        DATE FIELDS CONVERTED TO 4-DIGIT CENTURY LC4000
003800*                        THIS PHASE; NO LOGIC CHANGE.              LC4000
003900*  112201  TRO  WO-0588  Y2K REMEDIATION CLOSEOUT -- TRANSACTION   LC4000
004000*                        RECORD CENTURY FIELD AND JULIAN ROUTINE   LC4000
004100*                        RANGE-CHECKED THROUGH 2079 PER AUDIT.     LC4000
004200*  051503  DWM  WO-0610  ADDED UPSI-0 TEST-MODE SWITCH SO AUDIT    LC4000
004300*                        CAN DRY-RUN A TRANSACTION FILE WITHOUT    LC4000
004400*                        THE LOAN MASTER REWRITE AT END OF RUN.    LC4000
004500******************************************************************LC4000
004600 ENVIRONMENT DIVISION.                                             LC4000
004700 CONFIGURATION SECTION.                                            LC4000
004800 SOURCE-COMPUTER. IBM-AT.                                          LC4000
004900 OBJECT-COMPUTER. IBM-AT.                                          LC4000
005000 SPECIAL-NAMES.                                                    LC4000
005100     C01 IS TOP-OF-FORM                                            LC4000
005200     CLASS LC-ALPHA-CLASS IS 'A' THRU 'Z'                          LC4000
005300     UPSI-0 ON STATUS IS LC4000-TEST-MODE-ON                       LC4000
005400                OFF STATUS IS LC4000-TEST-MODE-OFF.                LC4000
005500 INPUT-OUTPUT SECTION.                                             LC4000
005600 FILE-CONTROL.                                                     LC4000
005700     SELECT MEMBER-MASTER    ASSIGN TO MEMMAST                     LC4000
005800            ORGANIZATION IS RECORD SEQUENTIAL                      LC4000
005900            FILE STATUS IS WS-MEM-STATUS.                          LC4000
006000     SELECT BOOK-MASTER      ASSIGN TO BOOKMAST                    LC4000
006100            ORGANIZATION IS RECORD SEQUENTIAL                      LC4000
006200            FILE STATUS IS WS-BOOK-STATUS.                         LC4000
006300     SELECT LOAN-MASTER      ASSIGN TO LOANMAST                    LC4000
006400            ORGANIZATION IS RECORD SEQUENTIAL                      LC4000
006500            FILE STATUS IS WS-LOAN-STATUS.                         LC4000
006600     SELECT TRANSACTION-FILE ASSIGN TO LCTRANS                     LC4000
006700            ORGANIZATION IS RECORD SEQUENTIAL                      LC4000
006800            FILE STATUS IS WS-TRAN-STATUS.                         LC4000
006900     SELECT RESULT-REPORT    ASSIGN TO LCRSLT                      LC4000
007000            ORGANIZATION IS RECORD SEQUENTIAL                      LC4000
007100            FILE STATUS IS WS-RSLT-STATUS.                         LC4000
007200******************************************************************LC4000
007300 DATA DIVISION.                                                    LC4000
007400******************************************************************LC4000
007500 FILE SECTION.                                                     LC4000
007600 FD  MEMBER-MASTER                                                 LC4000
007700     RECORD CONTAINS 208 CHARACTERS                                LC4000
007800     LABEL RECORDS ARE STANDARD.                                   LC4000
007900     COPY 'lcs-member100.dd.cbl'.                                  LC4000
008000 FD  BOOK-MASTER                                                   LC4000
008100     RECORD CONTAINS 142 CHARACTERS                                LC4000
008200     LABEL RECORDS ARE STANDARD.                                   LC4000
008300     COPY 'lcs-book200.dd.cbl'.                                    LC4000
008400 FD  LOAN-MASTER                                                   LC4000
008500     RECORD CONTAINS 61 CHARACTERS                                 LC4000
008600     LABEL RECORDS ARE STANDARD.                                   LC4000
008700     COPY 'lcs-loan300.dd.cbl'.                                    LC4000
008800 FD  TRANSACTION-FILE                                              LC4000
008900     RECORD CONTAINS 44 CHARACTERS                                 LC4000
009000     LABEL RECORDS ARE STANDARD.                                   LC4000
009100     COPY 'lcs-tran400.dd.cbl'.                                    LC4000
009200 FD  RESULT-REPORT                                                 LC4000
009300     RECORD CONTAINS 98 CHARACTERS                                 LC4000
009400     LABEL RECORDS ARE STANDARD.                                   LC4000
009500     COPY 'lcs-rslt500.dd.cbl'.                                    LC4000
009600******************************************************************LC4000
009700 WORKING-STORAGE SECTION.                                          LC4000
009800******************************************************************LC4000
009900 77  WS-MEM-STATUS           PIC X(2)       VALUE SPACES.          LC4000
010000 77  WS-BOOK-STATUS          PIC X(2)       VALUE SPACES.          LC4000
010100 77  WS-LOAN-STATUS          PIC X(2)       VALUE SPACES.          LC4000
010200 77  WS-TRAN-STATUS          PIC X(2)       VALUE SPACES.          LC4000
010300 77  WS-RSLT-STATUS          PIC X(2)       VALUE SPACES.          LC4000
010400 77  WS-TRAN-EOF-SW          PIC 9(1)       VALUE 0.               LC4000
010500     88  WS-TRAN-EOF                        VALUE 1.               LC4000
010600 77  WS-MEM-COUNT            PIC 9(5) COMP  VALUE 0.               LC4000
010700 77  WS-BOOK-COUNT           PIC 9(5) COMP  VALUE 0.               LC4000
010800 77  WS-LOAN-COUNT           PIC 9(5) COMP  VALUE 0.               LC4000
010900 77  WS-SUB-1                PIC S9(4) COMP VALUE 0.               LC4000
011000 77  WS-SUB-2                PIC S9(4) COMP VALUE 0.               LC4000
011100 77  WS-NEW-LOAN-ID          PIC 9(9)       VALUE 0.               LC4000
011200 77  WS-MEM-FOUND-SW         PIC 9(1)       VALUE 0.               LC4000
011300     88  WS-MEM-FOUND                       VALUE 1.               LC4000
011400 77  WS-BOOK-FOUND-SW        PIC 9(1)       VALUE 0.               LC4000
011500     88  WS-BOOK-FOUND                      VALUE 1.               LC4000
011600 77  WS-LOAN-FOUND-SW        PIC 9(1)       VALUE 0.               LC4000
011700     88  WS-LOAN-FOUND                      VALUE 1.               LC4000
011800 77  WS-OPEN-LOAN-CNT        PIC 9(3) COMP  VALUE 0.               LC4000
011900 77  WS-OVERDUE-SW           PIC 9(1)       VALUE 0.               LC4000
012000     88  WS-HAS-OVERDUE                     VALUE 1.               LC4000
012100 77  WS-BOOK-OUT-SW          PIC 9(1)       VALUE 0.               LC4000
012200     88  WS-BOOK-IS-OUT                     VALUE 1.               LC4000
012300 77  WS-CURR-STATUS          PIC X(8)       VALUE SPACES.          LC4000
012400 77  WS-CURR-REASON          PIC X(30)      VALUE SPACES.          LC4000
012500 77  WS-CURR-FINE            PIC S9(3)V99 COMP-3 VALUE 0.          LC4000
012600 77  WS-CURR-KEY-TEXT        PIC X(13)      VALUE SPACES.          LC4000
012700 77  WS-DAYS-LATE            PIC S9(5) COMP VALUE 0.               LC4000
012800 77  WS-JDN-1                PIC S9(9) COMP VALUE 0.               LC4000
012900 77  WS-JDN-2                PIC S9(9) COMP VALUE 0.               LC4000
012910 77  WS-SWAP-SW              PIC 9(1)       VALUE 0.               LC4000
012920 01  WS-MEMBER-HOLD.                                               LC4000
012930     05  WS-MH-ID            PIC 9(9).                             LC4000
012940     05  WS-MH-NAME          PIC X(40).                            LC4000
012950     05  WS-MH-USERNAME      PIC X(20).                            LC4000
012960     05  WS-MH-ADDRESS       PIC X(60).                            LC4000
012970     05  WS-MH-CONTACT-INFO  PIC X(30).                            LC4000
012980     05  WS-MH-REG-DATE      PIC 9(8).                             LC4000
012990     05  WS-MH-EXP-DATE      PIC 9(8).                             LC4000
012991     05  WS-MH-ROLE          PIC X(10).                            LC4000
012992     05  WS-MH-STATUS-BYTE   PIC X(1).                             LC4000
013000******************************************************************LC4000
013100*   RUN CONTROL TOTALS -- PRINTED AS THE RESULT-REPORT TRAILER     LC4000
013200******************************************************************LC4000
013300 01  WS-TOTALS.                                                    LC4000
013400     05  WS-TOTAL-TXN        PIC 9(7) COMP  VALUE 0.               LC4000
013500     05  WS-TOTAL-ACC        PIC 9(7) COMP  VALUE 0.               LC4000
013600     05  WS-TOTAL-REJ        PIC 9(7) COMP  VALUE 0.               LC4000
013700     05  WS-BORROW-ACC       PIC 9(7) COMP  VALUE 0.               LC4000
013800     05  WS-BORROW-REJ       PIC 9(7) COMP  VALUE 0.               LC4000
013900     05  WS-RENEW-ACC        PIC 9(7) COMP  VALUE 0.               LC4000
014000     05  WS-RENEW-REJ        PIC 9(7) COMP  VALUE 0.               LC4000
014100     05  WS-RETURN-ACC       PIC 9(7) COMP  VALUE 0.               LC4000
014200     05  WS-RETURN-REJ       PIC 9(7) COMP  VALUE 0.               LC4000
014300     05  WS-FINE-TOTAL       PIC S9(7)V99 COMP-3 VALUE 0.          LC4000
014400     05  FILLER              PIC X(4)       VALUE SPACES.          LC4000
014500******************************************************************LC4000
014600*   IN-MEMORY MASTER TABLES                                        LC4000
014700******************************************************************LC4000
014800 01  W010-MEMBER-TABLE.                                            LC4000
014900     05  W010-MEMBER-ENTRY OCCURS 500 TIMES                        LC4000
015000             ASCENDING KEY IS WM-ID                                LC4000
015100             INDEXED BY WM-IDX, WM-IDX2.                           LC4000
015200         10  WM-ID               PIC 9(9).                         LC4000
015300         10  WM-NAME             PIC X(40).                        LC4000
015400         10  WM-USERNAME         PIC X(20).                        LC4000
015500         10  WM-ADDRESS          PIC X(60).                        LC4000
015600         10  WM-CONTACT-INFO     PIC X(30).                        LC4000
015700         10  WM-REG-DATE         PIC 9(8).                         LC4000
015800         10  WM-EXP-DATE         PIC 9(8).                         LC4000
015900         10  WM-ROLE             PIC X(10).                        LC4000
016000         10  WM-STATUS-BYTE      PIC X(1).                         LC4000
016100     05  FILLER                  PIC X(10)  VALUE SPACES.          LC4000
016200 01  W020-BOOK-TABLE.                                              LC4000
016300     05  W020-BOOK-ENTRY OCCURS 999 TIMES                          LC4000
016400             INDEXED BY WB-IDX.                                    LC4000
016500         10  WB-ID               PIC 9(9).                         LC4000
016600         10  WB-ISBN             PIC X(13).                        LC4000
016700         10  WB-TITLE            PIC X(80).                        LC4000
016800         10  WB-AUTHOR           PIC X(40).                        LC4000
016900     05  FILLER                  PIC X(10)  VALUE SPACES.          LC4000
017000 01  W030-LOAN-TABLE.                                              LC4000
017100     05  W030-LOAN-ENTRY OCCURS 5000 TIMES                         LC4000
017200             INDEXED BY WL-IDX.                                    LC4000
017300         10  WL-ID               PIC 9(9).                         LC4000
017400         10  WL-BOOK-ID          PIC 9(9).                         LC4000
017500         10  WL-MEMBER-ID        PIC 9(9).                         LC4000
017600         10  WL-DATE             PIC 9(8).                         LC4000
017700         10  WL-DUE-DATE         PIC 9(8).                         LC4000
017800         10  WL-RETURN-DATE      PIC 9(8).                         LC4000
017900         10  WL-FINE             PIC S9(3)V99 COMP-3.              LC4000
018000         10  WL-EXTENSIONS       PIC 9(1).                         LC4000
018100     05  FILLER                  PIC X(10)  VALUE SPACES.          LC4000
018200******************************************************************LC4000
018300*   JULIAN DAY NUMBER WORK AREA -- SHARED BY P810/P820/P910/P920   LC4000
018400*   (CIVIL-TO-JULIAN AND JULIAN-TO-CIVIL, FLIEGEL-VAN FLANDERN     LC4000
018500*   ALGORITHM.  EVERY DIVISION IS STORED INTO ITS OWN INTEGER      LC4000
018600*   COMP FIELD ON PURPOSE SO THE TRUNCATION HAPPENS WHERE WE WANT  LC4000
018700*   IT INSTEAD OF WHEREVER THE COMPILER FEELS LIKE IT.             LC4000
018800******************************************************************LC4000
018900 01  WS-JULIAN-WORK.                                                LC4000
019000     05  WS-JW-CCYY          PIC S9(4) COMP.                       LC4000
019100     05  WS-JW-MM            PIC S9(4) COMP.                       LC4000
019200     05  WS-JW-DD            PIC S9(4) COMP.                       LC4000
019300     05  WS-JW-ADD-DAYS      PIC S9(4) COMP.                       LC4000
019400     05  WS-JW-A             PIC S9(9) COMP.                       LC4000
019500     05  WS-JW-Y             PIC S9(9) COMP.                       LC4000
019600     05  WS-JW-M             PIC S9(9) COMP.                       LC4000
019700     05  WS-JW-T1            PIC S9(9) COMP.                       LC4000
019800     05  WS-JW-T2            PIC S9(9) COMP.                       LC4000
019900     05  WS-JW-T3            PIC S9(9) COMP.                       LC4000
020000     05  WS-JW-T4            PIC S9(9) COMP.                       LC4000
020100     05  WS-JW-JDN           PIC S9(9) COMP.                       LC4000
020200     05  WS-JW-B2            PIC S9(9) COMP.                       LC4000
020300     05  WS-JW-C2            PIC S9(9) COMP.                       LC4000
020400     05  WS-JW-D2            PIC S9(9) COMP.                       LC4000
020500     05  WS-JW-E2            PIC S9(9) COMP.                       LC4000
020600     05  WS-JW-M2            PIC S9(9) COMP.                       LC4000
020700     05  WS-JW-T5            PIC S9(9) COMP.                       LC4000
020800     05  WS-JW-T6            PIC S9(9) COMP.                       LC4000
020910 01  WS-DATE-PARSE.                                                LC4000
020920     05  WS-DP-DATE          PIC 9(8).                             LC4000
020930     05  WS-DP-DATE-R REDEFINES WS-DP-DATE.                        LC4000
020940         10  WS-DP-CCYY      PIC 9(4).                             LC4000
020950         10  WS-DP-MM        PIC 9(2).                             LC4000
020960         10  WS-DP-DD        PIC 9(2).                             LC4000
020970 01  WS-REPORT-HEADING.                                            LC4000
021000     05  FILLER   PIC X(34) VALUE                                  LC4000
021100         'CEDAR VALLEY LIBRARY CONSORTIUM  '.                      LC4000
021200     05  FILLER   PIC X(34) VALUE                                  LC4000
021300         'LC4000 - DAILY LOAN DESK ACTIVITY'.                      LC4000
021400     05  FILLER   PIC X(30) VALUE SPACES.                          LC4000
021500 PROCEDURE DIVISION.                                                LC4000
021600******************************************************************LC4000
021700*                      A0 - MAIN LINE                              LC4000
021800******************************************************************LC4000
021900 A010-MAIN-LINE.                                                   LC4000
022000     OPEN INPUT  MEMBER-MASTER                                     LC4000
022100          INPUT  BOOK-MASTER                                       LC4000
022200          INPUT  LOAN-MASTER                                       LC4000
022300          INPUT  TRANSACTION-FILE                                  LC4000
022400          OUTPUT RESULT-REPORT.                                    LC4000
022500     WRITE LCS500-PRINT-LINE FROM WS-REPORT-HEADING                LC4000
022600         AFTER ADVANCING C01.                                      LC4000
022700     PERFORM B010-LOAD-MEMBER-TABLE THRU B010-EXIT.                LC4000
022800     PERFORM B015-SORT-MEMBER-TABLE THRU B015-EXIT.                LC4000
022900     PERFORM B020-LOAD-BOOK-TABLE   THRU B020-EXIT.                LC4000
023000     PERFORM B030-LOAD-LOAN-TABLE   THRU B030-EXIT.                LC4000
023100     PERFORM C010-READ-TRAN         THRU C010-EXIT.                LC4000
023200     PERFORM D010-EDIT-AND-DISPATCH THRU D010-EXIT                 LC4000
023300             UNTIL WS-TRAN-EOF.                                    LC4000
023400     IF LC4000-TEST-MODE-ON                                        LC4000
023500         DISPLAY 'LC4000 - UPSI-0 ON, TEST MODE - LOAN MASTER '     LC4000
023600             'NOT REWRITTEN' UPON CRT                              LC4000
023700     ELSE                                                          LC4000
023800         PERFORM F010-REWRITE-LOAN-MASTER THRU F010-EXIT           LC4000
023900     END-IF.                                                       LC4000
024000     PERFORM G010-PRINT-TRAILER     THRU G010-EXIT.                LC4000
024100     PERFORM X010-END-RUN           THRU X010-EXIT.                LC4000
024200 A010-EXIT.                                                        LC4000
024300     EXIT.                                                         LC4000
024400******************************************************************LC4000
024500*                B0 - LOAD MASTERS INTO TABLES                     LC4000
024600******************************************************************LC4000
024700 B010-LOAD-MEMBER-TABLE.                                           LC4000
024800     MOVE 0 TO WS-MEM-COUNT.                                       LC4000
024900 B011-READ-MEMBER.                                                 LC4000
025000     READ MEMBER-MASTER                                            LC4000
025100         AT END GO TO B010-EXIT.                                   LC4000
025200     ADD 1 TO WS-MEM-COUNT.                                        LC4000
025300     SET WM-IDX TO WS-MEM-COUNT.                                   LC4000
025400     MOVE M-ID           TO WM-ID (WM-IDX).                        LC4000
025500     MOVE M-NAME         TO WM-NAME (WM-IDX).                      LC4000
025600     MOVE M-USERNAME     TO WM-USERNAME (WM-IDX).                  LC4000
025700     MOVE M-ADDRESS      TO WM-ADDRESS (WM-IDX).                   LC4000
025800     MOVE M-CONTACT-INFO TO WM-CONTACT-INFO (WM-IDX).              LC4000
025900     MOVE M-REG-DATE     TO WM-REG-DATE (WM-IDX).                  LC4000
026000     MOVE M-EXP-DATE     TO WM-EXP-DATE (WM-IDX).                  LC4000
026100     MOVE M-ROLE         TO WM-ROLE (WM-IDX).                      LC4000
026200     MOVE M-STATUS-BYTE  TO WM-STATUS-BYTE (WM-IDX).               LC4000
026300     GO TO B011-READ-MEMBER.                                       LC4000
026400 B010-EXIT.                                                        LC4000
026500     EXIT.                                                         LC4000
026600******************************************************************LC4000
026700*   B015 SORTS W010-MEMBER-TABLE ASCENDING ON WM-ID WITH A PLAIN   LC4000
026800*   IN-MEMORY BUBBLE SORT SO SEARCH ALL CAN BE USED AGAINST IT     LC4000
026900*   FURTHER DOWN (DWM 030894, SEE WO-0401).                        LC4000
027000******************************************************************LC4000
027100 B015-SORT-MEMBER-TABLE.                                           LC4000
027200     IF WS-MEM-COUNT < 2                                           LC4000
027300         GO TO B015-EXIT                                           LC4000
027400     END-IF.                                                       LC4000
027500     MOVE 1 TO WS-SWAP-SW.                                         LC4000
027600 B016-PASS-LOOP.                                                   LC4000
027700     IF WS-SWAP-SW = 0                                             LC4000
027800         GO TO B015-EXIT                                           LC4000
027900     END-IF.                                                       LC4000
028000     MOVE 0 TO WS-SWAP-SW.                                         LC4000
028100     SET WM-IDX  TO 1.                                             LC4000
028200     SET WM-IDX2 TO 2.                                             LC4000
028300 B017-COMPARE-LOOP.                                                LC4000
028400     SET WS-SUB-1 TO WM-IDX2.                                      LC4000
028500     IF WS-SUB-1 > WS-MEM-COUNT                                    LC4000
028600         GO TO B016-PASS-LOOP                                      LC4000
028700     END-IF.                                                       LC4000
028800     IF WM-ID (WM-IDX) > WM-ID (WM-IDX2)                           LC4000
028900         MOVE W010-MEMBER-ENTRY (WM-IDX)  TO WS-MEMBER-HOLD        LC4000
029000         MOVE W010-MEMBER-ENTRY (WM-IDX2) TO W010-MEMBER-ENTRY     LC4000
029100                                              (WM-IDX)             LC4000
029200         MOVE WS-MEMBER-HOLD TO W010-MEMBER-ENTRY (WM-IDX2)        LC4000
029300         MOVE 1 TO WS-SWAP-SW                                      LC4000
029400     END-IF.                                                       LC4000
029500     SET WM-IDX  UP BY 1.                                          LC4000
029600     SET WM-IDX2 UP BY 1.                                          LC4000
029700     GO TO B017-COMPARE-LOOP.                                      LC4000
029800 B015-EXIT.                                                        LC4000
029900     EXIT.                                                         LC4000
030000******************************************************************LC4000
030100 B020-LOAD-BOOK-TABLE.                                             LC4000
030200     MOVE 0 TO WS-BOOK-COUNT.                                      LC4000
030300 B021-READ-BOOK.                                                   LC4000
030400     READ BOOK-MASTER                                              LC4000
030500         AT END GO TO B020-EXIT.                                   LC4000
030600     ADD 1 TO WS-BOOK-COUNT.                                       LC4000
030700     SET WB-IDX TO WS-BOOK-COUNT.                                  LC4000
030800     MOVE B-ID     TO WB-ID (WB-IDX).                              LC4000
030900     MOVE B-ISBN   TO WB-ISBN (WB-IDX).                            LC4000
031000     MOVE B-TITLE  TO WB-TITLE (WB-IDX).                           LC4000
031100     MOVE B-AUTHOR TO WB-AUTHOR (WB-IDX).                          LC4000
031200     GO TO B021-READ-BOOK.                                         LC4000
031300 B020-EXIT.                                                        LC4000
031400     EXIT.                                                         LC4000
031500******************************************************************LC4000
031600 B030-LOAD-LOAN-TABLE.                                             LC4000
031700     MOVE 0 TO WS-LOAN-COUNT.                                      LC4000
031800     MOVE 0 TO WS-NEW-LOAN-ID.                                     LC4000
031900 B031-READ-LOAN.                                                   LC4000
032000     READ LOAN-MASTER                                              LC4000
032100         AT END GO TO B030-EXIT.                                   LC4000
032200     ADD 1 TO WS-LOAN-COUNT.                                       LC4000
032300     SET WL-IDX TO WS-LOAN-COUNT.                                  LC4000
032400     MOVE L-ID            TO WL-ID (WL-IDX).                       LC4000
032500     MOVE L-BOOK-ID       TO WL-BOOK-ID (WL-IDX).                  LC4000
032600     MOVE L-MEMBER-ID     TO WL-MEMBER-ID (WL-IDX).                LC4000
032700     MOVE L-DATE          TO WL-DATE (WL-IDX).                     LC4000
032800     MOVE L-DUE-DATE      TO WL-DUE-DATE (WL-IDX).                 LC4000
032900     MOVE L-RETURN-DATE   TO WL-RETURN-DATE (WL-IDX).              LC4000
033000     MOVE L-FINE          TO WL-FINE (WL-IDX).                     LC4000
033100     MOVE L-EXTENSIONS    TO WL-EXTENSIONS (WL-IDX).               LC4000
033200     IF L-ID > WS-NEW-LOAN-ID                                      LC4000
033300         MOVE L-ID TO WS-NEW-LOAN-ID                               LC4000
033400     END-IF.                                                       LC4000
033500     GO TO B031-READ-LOAN.                                         LC4000
033600 B030-EXIT.                                                        LC4000
033700     EXIT.                                                         LC4000
033800******************************************************************LC4000
033900*                  C0 - READ ONE TRANSACTION RECORD                LC4000
034000******************************************************************LC4000
034100 C010-READ-TRAN.                                                   LC4000
034200     READ TRANSACTION-FILE                                         LC4000
034300         AT END SET WS-TRAN-EOF TO TRUE.                           LC4000
034400 C010-EXIT.                                                        LC4000
034500     EXIT.                                                         LC4000
034600******************************************************************LC4000
034700*         D0 - EDIT ONE TRANSACTION AND DISPATCH BY TYPE           LC4000
034800*         (SPEC BATCH FLOW STEP 2 - MEMBER LOOKUP; STEP 3 -        LC4000
034900*          DISPATCH ON T-TYPE)                                     LC4000
035000******************************************************************LC4000
035100 D010-EDIT-AND-DISPATCH.                                           LC4000
035200     ADD 1 TO WS-TOTAL-TXN.                                        LC4000
035300     MOVE SPACES  TO WS-CURR-STATUS.                               LC4000
035400     MOVE SPACES  TO WS-CURR-REASON.                               LC4000
035500     MOVE 0       TO WS-CURR-FINE.                                 LC4000
035600     MOVE 0       TO WS-MEM-FOUND-SW.                              LC4000
035610     MOVE T-KEY-DATA TO WS-CURR-KEY-TEXT.                          LC4000
035620     IF T-TYPE (1:1) IS NOT LC-ALPHA-CLASS                         LC4000
035630         MOVE 'REJECTED' TO WS-CURR-STATUS                         LC4000
035640         MOVE 'Invalid transaction type' TO WS-CURR-REASON         LC4000
035650         GO TO D019-COUNT-AND-WRITE                                LC4000
035660     END-IF.                                                       LC4000
035700     SEARCH ALL W010-MEMBER-ENTRY                                  LC4000
035800         AT END                                                    LC4000
035900             MOVE 'REJECTED' TO WS-CURR-STATUS                     LC4000
036000             MOVE 'Member not found' TO WS-CURR-REASON             LC4000
036100         WHEN WM-ID (WM-IDX) = T-MEMBER-ID                         LC4000
036200             MOVE 1 TO WS-MEM-FOUND-SW.                            LC4000
036300     IF NOT WS-MEM-FOUND                                           LC4000
036400         GO TO D019-COUNT-AND-WRITE                                LC4000
036500     END-IF.                                                       LC4000
036600     IF T-TYPE-BORROW                                              LC4000
036700         PERFORM E010-DO-BORROW THRU E010-EXIT                     LC4000
036800     ELSE                                                          LC4000
036900     IF T-TYPE-RENEW                                               LC4000
037000         PERFORM E020-DO-RENEW  THRU E020-EXIT                     LC4000
037100     ELSE                                                          LC4000
037200     IF T-TYPE-RETURN                                              LC4000
037300         PERFORM E030-DO-RETURN THRU E030-EXIT                     LC4000
037400     ELSE                                                          LC4000
037500         MOVE 'REJECTED' TO WS-CURR-STATUS                         LC4000
037600         MOVE 'Unknown transaction type' TO WS-CURR-REASON.        LC4000
037700 D019-COUNT-AND-WRITE.                                             LC4000
037710     PERFORM E039-TALLY-TOTALS THRU E039-EXIT.                     LC4000
037800     PERFORM E040-WRITE-RESULT THRU E040-EXIT.                     LC4000
037900     PERFORM C010-READ-TRAN    THRU C010-EXIT.                     LC4000
038000 D010-EXIT.                                                        LC4000
038100     EXIT.                                                         LC4000
038200******************************************************************LC4000
038300*   E0 - BUSINESS RULE PARAGRAPHS (ONE PER TRANSACTION TYPE)       LC4000
038400******************************************************************LC4000
038500*   E010 - BORROW.  RULES B1-B6 PER THE CIRC POLICY MANUAL:        LC4000
038600*   B1 MEMBERSHIP NOT EXPIRED, B2 FEWER THAN 3 OPEN LOANS,         LC4000
038700*   B3 NO OVERDUE BOOKS OUTSTANDING, B4 BOOK ON FILE, B5 BOOK NOT  LC4000
038800*   ALREADY CHECKED OUT, B6 DUE DATE SET TXN-DATE PLUS 14 DAYS.    LC4000
038900******************************************************************LC4000
039000 E010-DO-BORROW.                                                  LC4000
039100     IF T-DATE NOT LESS THAN WM-EXP-DATE (WM-IDX)                 LC4000
039200         MOVE 'REJECTED' TO WS-CURR-STATUS                        LC4000
039300         MOVE 'Membership expired' TO WS-CURR-REASON              LC4000
039400         GO TO E010-EXIT                                          LC4000
039500     END-IF.                                                      LC4000
039600     PERFORM E011-COUNT-OPEN-LOANS THRU E011-EXIT.                LC4000
039700     IF WS-OPEN-LOAN-CNT NOT LESS THAN 3                          LC4000
039800         MOVE 'REJECTED' TO WS-CURR-STATUS                        LC4000
039900         MOVE 'Borrow limit reached' TO WS-CURR-REASON            LC4000
040000         GO TO E010-EXIT                                          LC4000
040100     END-IF.                                                      LC4000
040200     PERFORM E012-TEST-OVERDUE THRU E012-EXIT.                    LC4000
040300     IF WS-HAS-OVERDUE                                            LC4000
040400         MOVE 'REJECTED' TO WS-CURR-STATUS                        LC4000
040500         MOVE 'Has overdue books' TO WS-CURR-REASON               LC4000
040600         GO TO E010-EXIT                                          LC4000
040700     END-IF.                                                      LC4000
040800     MOVE 0 TO WS-BOOK-FOUND-SW.                                  LC4000
040900     IF WS-BOOK-COUNT = 0                                         LC4000
041000         GO TO E013-BOOK-NOT-FOUND                                LC4000
041100     END-IF.                                                      LC4000
041200     SET WB-IDX TO 1.                                             LC4000
041300 E013-FIND-BOOK.                                                  LC4000
041400     IF WB-ISBN (WB-IDX) = T-KEY-ISBN                             LC4000
041500         MOVE 1 TO WS-BOOK-FOUND-SW                               LC4000
041600         GO TO E013-BOOK-FOUND                                    LC4000
041700     END-IF.                                                      LC4000
041800     SET WB-IDX UP BY 1.                                          LC4000
041900     IF WB-IDX > WS-BOOK-COUNT                                    LC4000
042000         GO TO E013-BOOK-NOT-FOUND                                LC4000
042100     END-IF.                                                      LC4000
042200     GO TO E013-FIND-BOOK.                                        LC4000
042300 E013-BOOK-NOT-FOUND.                                             LC4000
042400     MOVE 'REJECTED' TO WS-CURR-STATUS.                           LC4000
042500     MOVE 'Book not found' TO WS-CURR-REASON.                     LC4000
042600     GO TO E010-EXIT.                                             LC4000
042700 E013-BOOK-FOUND.                                                 LC4000
042800     PERFORM E014-TEST-BOOK-OUT THRU E014-EXIT.                   LC4000
042900     IF WS-BOOK-IS-OUT                                            LC4000
043000         MOVE 'REJECTED' TO WS-CURR-STATUS                        LC4000
043100         MOVE 'Book not available' TO WS-CURR-REASON              LC4000
043200         GO TO E010-EXIT                                          LC4000
043300     END-IF.                                                      LC4000
043400     PERFORM E015-CREATE-LOAN THRU E015-EXIT.                     LC4000
043500     MOVE 'ACCEPTED' TO WS-CURR-STATUS.                           LC4000
043600     MOVE 'New loan created' TO WS-CURR-REASON.                   LC4000
043700 E010-EXIT.                                                       LC4000
043800     EXIT.                                                        LC4000
043900******************************************************************LC4000
044000*   E011 COUNTS THE MEMBER'S CURRENTLY OPEN LOANS (B2).            LC4000
044100******************************************************************LC4000
044200 E011-COUNT-OPEN-LOANS.                                           LC4000
044300     MOVE 0 TO WS-OPEN-LOAN-CNT.                                  LC4000
044400     IF WS-LOAN-COUNT = 0                                         LC4000
044500         GO TO E011-EXIT                                          LC4000
044600     END-IF.                                                      LC4000
044700     SET WL-IDX TO 1.                                             LC4000
044800 E011-LOOP.                                                       LC4000
044900     IF WL-MEMBER-ID (WL-IDX) = T-MEMBER-ID                       LC4000
045000        AND WL-RETURN-DATE (WL-IDX) = 0                           LC4000
045100         ADD 1 TO WS-OPEN-LOAN-CNT                                LC4000
045200     END-IF.                                                      LC4000
045300     SET WL-IDX UP BY 1.                                          LC4000
045400     IF WL-IDX > WS-LOAN-COUNT                                    LC4000
045500         GO TO E011-EXIT                                          LC4000
045600     END-IF.                                                      LC4000
045700     GO TO E011-LOOP.                                             LC4000
045800 E011-EXIT.                                                       LC4000
045900     EXIT.                                                        LC4000
046000******************************************************************LC4000
046100*   E012 TESTS WHETHER THE MEMBER HAS ANY OPEN LOAN PAST ITS DUE   LC4000
046200*   DATE AS OF THE TRANSACTION DATE (B3).                          LC4000
046300******************************************************************LC4000
046400 E012-TEST-OVERDUE.                                                LC4000
046500     MOVE 0 TO WS-OVERDUE-SW.                                     LC4000
046600     IF WS-LOAN-COUNT = 0                                         LC4000
046700         GO TO E012-EXIT                                          LC4000
046800     END-IF.                                                      LC4000
046900     SET WL-IDX TO 1.                                             LC4000
047000 E012-LOOP.                                                       LC4000
047100     IF WL-MEMBER-ID (WL-IDX) = T-MEMBER-ID                       LC4000
047200        AND WL-RETURN-DATE (WL-IDX) = 0                           LC4000
047300        AND WL-DUE-DATE (WL-IDX) LESS THAN T-DATE                 LC4000
047400         MOVE 1 TO WS-OVERDUE-SW                                  LC4000
047500     END-IF.                                                      LC4000
047600     SET WL-IDX UP BY 1.                                          LC4000
047700     IF WL-IDX > WS-LOAN-COUNT                                    LC4000
047800         GO TO E012-EXIT                                          LC4000
047900     END-IF.                                                      LC4000
048000     GO TO E012-LOOP.                                             LC4000
048100 E012-EXIT.                                                       LC4000
048200     EXIT.                                                        LC4000
048300******************************************************************LC4000
048400*   E014 TESTS WHETHER THE BOOK AT WB-IDX IS CURRENTLY CHECKED     LC4000
048500*   OUT ON AN OPEN LOAN (B5).                                      LC4000
048600******************************************************************LC4000
048700 E014-TEST-BOOK-OUT.                                               LC4000
048800     MOVE 0 TO WS-BOOK-OUT-SW.                                    LC4000
048900     IF WS-LOAN-COUNT = 0                                         LC4000
049000         GO TO E014-EXIT                                          LC4000
049100     END-IF.                                                      LC4000
049200     SET WL-IDX TO 1.                                             LC4000
049300 E014-LOOP.                                                       LC4000
049400     IF WL-BOOK-ID (WL-IDX) = WB-ID (WB-IDX)                      LC4000
049500        AND WL-RETURN-DATE (WL-IDX) = 0                           LC4000
049600         MOVE 1 TO WS-BOOK-OUT-SW                                 LC4000
049700     END-IF.                                                      LC4000
049800     SET WL-IDX UP BY 1.                                          LC4000
049900     IF WL-IDX > WS-LOAN-COUNT                                    LC4000
050000         GO TO E014-EXIT                                          LC4000
050100     END-IF.                                                      LC4000
050200     GO TO E014-LOOP.                                             LC4000
050300 E014-EXIT.                                                       LC4000
050400     EXIT.                                                        LC4000
050500******************************************************************LC4000
050600*   E015 APPENDS THE NEW LOAN ENTRY TO W030-LOAN-TABLE.  DUE       LC4000
050700*   DATE IS TXN-DATE PLUS 14 DAYS VIA THE JULIAN DAY ROUTINES      LC4000
050800*   (B6).  NEW LOAN ID IS ONE HIGHER THAN THE HIGHEST SEEN AT      LC4000
050900*   LOAD TIME (SEE B030).                                          LC4000
051000******************************************************************LC4000
051100 E015-CREATE-LOAN.                                                LC4000
051200     ADD 1 TO WS-LOAN-COUNT.                                      LC4000
051300     SET WL-IDX TO WS-LOAN-COUNT.                                 LC4000
051400     ADD 1 TO WS-NEW-LOAN-ID.                                     LC4000
051500     MOVE WS-NEW-LOAN-ID  TO WL-ID (WL-IDX).                      LC4000
051600     MOVE WB-ID (WB-IDX)  TO WL-BOOK-ID (WL-IDX).                 LC4000
051700     MOVE T-MEMBER-ID     TO WL-MEMBER-ID (WL-IDX).               LC4000
051800     MOVE T-DATE          TO WL-DATE (WL-IDX).                    LC4000
051900     MOVE T-DATE          TO WS-DP-DATE.                          LC4000
052000     MOVE WS-DP-CCYY      TO WS-JW-CCYY.                          LC4000
052100     MOVE WS-DP-MM        TO WS-JW-MM.                            LC4000
052200     MOVE WS-DP-DD        TO WS-JW-DD.                            LC4000
052300     MOVE 14              TO WS-JW-ADD-DAYS.                      LC4000
052400     PERFORM P810-ADD-DAYS THRU P810-EXIT.                        LC4000
052500     MOVE WS-JW-CCYY      TO WS-DP-CCYY.                          LC4000
052600     MOVE WS-JW-MM        TO WS-DP-MM.                            LC4000
052700     MOVE WS-JW-DD        TO WS-DP-DD.                            LC4000
052800     MOVE WS-DP-DATE      TO WL-DUE-DATE (WL-IDX).                LC4000
052900     MOVE 0               TO WL-RETURN-DATE (WL-IDX).             LC4000
053000     MOVE 0               TO WL-FINE (WL-IDX).                    LC4000
053100     MOVE 0               TO WL-EXTENSIONS (WL-IDX).              LC4000
053200 E015-EXIT.                                                       LC4000
053300     EXIT.                                                        LC4000
053400******************************************************************LC4000
053500*   E020 - RENEW.  RULES R1-R5: R1 LOAN MUST BELONG TO THE         LC4000
053600*   REQUESTING MEMBER, R2 LOAN MUST STILL BE OPEN, R3 LOAN MUST    LC4000
053700*   NOT ALREADY BE PAST DUE, R4 NO MORE THAN 2 PRIOR RENEWALS,     LC4000
053800*   R5 DUE DATE PUSHED OUT 14 MORE DAYS AND EXTENSION COUNT        LC4000
053900*   BUMPED.                                                        LC4000
054000******************************************************************LC4000
054100 E020-DO-RENEW.                                                   LC4000
054200     MOVE 0 TO WS-LOAN-FOUND-SW.                                  LC4000
054300     IF WS-LOAN-COUNT = 0                                         LC4000
054400         GO TO E021-LOAN-NOT-FOUND                                LC4000
054500     END-IF.                                                      LC4000
054600     SET WL-IDX TO 1.                                             LC4000
054700 E020-FIND-LOOP.                                                  LC4000
054800     IF WL-ID (WL-IDX) = T-LOAN-ID                                LC4000
054900         MOVE 1 TO WS-LOAN-FOUND-SW                               LC4000
055000         GO TO E020-LOAN-FOUND                                    LC4000
055100     END-IF.                                                      LC4000
055200     SET WL-IDX UP BY 1.                                          LC4000
055300     IF WL-IDX > WS-LOAN-COUNT                                    LC4000
055400         GO TO E021-LOAN-NOT-FOUND                                LC4000
055500     END-IF.                                                      LC4000
055600     GO TO E020-FIND-LOOP.                                        LC4000
055700 E021-LOAN-NOT-FOUND.                                             LC4000
055800     MOVE 'REJECTED' TO WS-CURR-STATUS.                           LC4000
055900     MOVE 'Loan not found' TO WS-CURR-REASON.                     LC4000
056000     GO TO E020-EXIT.                                             LC4000
056100 E020-LOAN-FOUND.                                                 LC4000
056200     IF WL-MEMBER-ID (WL-IDX) NOT = T-MEMBER-ID                   LC4000
056300         MOVE 'REJECTED' TO WS-CURR-STATUS                        LC4000
056400         MOVE 'Not your loan' TO WS-CURR-REASON                   LC4000
056500         GO TO E020-EXIT                                          LC4000
056600     END-IF.                                                      LC4000
056700     IF WL-RETURN-DATE (WL-IDX) NOT = 0                           LC4000
056800         MOVE 'REJECTED' TO WS-CURR-STATUS                        LC4000
056900         MOVE 'Already returned' TO WS-CURR-REASON                LC4000
057000         GO TO E020-EXIT                                          LC4000
057100     END-IF.                                                      LC4000
057200     IF WL-DUE-DATE (WL-IDX) LESS THAN T-DATE                     LC4000
057300         MOVE 'REJECTED' TO WS-CURR-STATUS                        LC4000
057400         MOVE 'Overdue, cannot renew' TO WS-CURR-REASON           LC4000
057500         GO TO E020-EXIT                                          LC4000
057600     END-IF.                                                      LC4000
057700     IF WL-EXTENSIONS (WL-IDX) NOT LESS THAN 2                    LC4000
057800         MOVE 'REJECTED' TO WS-CURR-STATUS                        LC4000
057900         MOVE 'Max renewals reached' TO WS-CURR-REASON            LC4000
058000         GO TO E020-EXIT                                          LC4000
058100     END-IF.                                                      LC4000
058200     MOVE WL-DUE-DATE (WL-IDX) TO WS-DP-DATE.                     LC4000
058300     MOVE WS-DP-CCYY      TO WS-JW-CCYY.                          LC4000
058400     MOVE WS-DP-MM        TO WS-JW-MM.                            LC4000
058500     MOVE WS-DP-DD        TO WS-JW-DD.                            LC4000
058600     MOVE 14              TO WS-JW-ADD-DAYS.                      LC4000
058700     PERFORM P810-ADD-DAYS THRU P810-EXIT.                        LC4000
058800     MOVE WS-JW-CCYY      TO WS-DP-CCYY.                          LC4000
058900     MOVE WS-JW-MM        TO WS-DP-MM.                            LC4000
059000     MOVE WS-JW-DD        TO WS-DP-DD.                            LC4000
059100     MOVE WS-DP-DATE      TO WL-DUE-DATE (WL-IDX).                LC4000
059200     ADD 1 TO WL-EXTENSIONS (WL-IDX).                             LC4000
059300     MOVE 'ACCEPTED' TO WS-CURR-STATUS.                           LC4000
059400     MOVE 'Loan renewed' TO WS-CURR-REASON.                       LC4000
059500 E020-EXIT.                                                       LC4000
059600     EXIT.                                                        LC4000
059700******************************************************************LC4000
059800*   E030 - RETURN.  RULES T1-T2: T1 LOAN MUST BELONG TO THE        LC4000
059900*   REQUESTING MEMBER AND STILL BE OPEN, T2 FINE IS 50 CENTS PER   LC4000
060000*   WHOLE DAY LATE CAPPED AT $20.00 (SEE E032).                    LC4000
060100******************************************************************LC4000
060200 E030-DO-RETURN.                                                  LC4000
060300     MOVE 0 TO WS-LOAN-FOUND-SW.                                  LC4000
060400     IF WS-LOAN-COUNT = 0                                         LC4000
060500         GO TO E031-LOAN-NOT-FOUND                                LC4000
060600     END-IF.                                                      LC4000
060700     SET WL-IDX TO 1.                                             LC4000
060800 E030-FIND-LOOP.                                                  LC4000
060900     IF WL-ID (WL-IDX) = T-LOAN-ID                                LC4000
061000         MOVE 1 TO WS-LOAN-FOUND-SW                               LC4000
061100         GO TO E030-LOAN-FOUND                                    LC4000
061200     END-IF.                                                      LC4000
061300     SET WL-IDX UP BY 1.                                          LC4000
061400     IF WL-IDX > WS-LOAN-COUNT                                    LC4000
061500         GO TO E031-LOAN-NOT-FOUND                                LC4000
061600     END-IF.                                                      LC4000
061700     GO TO E030-FIND-LOOP.                                        LC4000
061800 E031-LOAN-NOT-FOUND.                                             LC4000
061900     MOVE 'REJECTED' TO WS-CURR-STATUS.                           LC4000
062000     MOVE 'Loan not found' TO WS-CURR-REASON.                     LC4000
062100     GO TO E030-EXIT.                                             LC4000
062200 E030-LOAN-FOUND.                                                 LC4000
062300     IF WL-MEMBER-ID (WL-IDX) NOT = T-MEMBER-ID                   LC4000
062400         MOVE 'REJECTED' TO WS-CURR-STATUS                        LC4000
062500         MOVE 'Not your loan' TO WS-CURR-REASON                   LC4000
062600         GO TO E030-EXIT                                          LC4000
062700     END-IF.                                                      LC4000
062800     IF WL-RETURN-DATE (WL-IDX) NOT = 0                           LC4000
062900         MOVE 'REJECTED' TO WS-CURR-STATUS                        LC4000
063000         MOVE 'Already returned' TO WS-CURR-REASON                LC4000
063100         GO TO E030-EXIT                                          LC4000
063200     END-IF.                                                      LC4000
063300     MOVE T-DATE TO WL-RETURN-DATE (WL-IDX).                      LC4000
063400     PERFORM E032-CALC-FINE THRU E032-EXIT.                       LC4000
063500     MOVE WS-CURR-FINE TO WL-FINE (WL-IDX).                       LC4000
063600     MOVE 'ACCEPTED' TO WS-CURR-STATUS.                           LC4000
063700     IF WS-CURR-FINE > 0                                          LC4000
063800         MOVE 'Fine assessed' TO WS-CURR-REASON                   LC4000
063900     ELSE                                                         LC4000
064000         MOVE 'Returned on time' TO WS-CURR-REASON                LC4000
064100     END-IF.                                                      LC4000
064200 E030-EXIT.                                                       LC4000
064300     EXIT.                                                        LC4000
064400******************************************************************LC4000
064500*   E032 COMPUTES THE OVERDUE FINE (T2) -- 50 CENTS PER WHOLE DAY  LC4000
064600*   LATE, CAPPED AT $20.00, VIA THE JULIAN DAY NUMBER DIFFERENCE   LC4000
064700*   BETWEEN THE DUE DATE AND THE RETURN DATE.                      LC4000
064800******************************************************************LC4000
064900 E032-CALC-FINE.                                                  LC4000
065000     MOVE 0 TO WS-CURR-FINE.                                      LC4000
065100     IF T-DATE NOT GREATER THAN WL-DUE-DATE (WL-IDX)              LC4000
065200         GO TO E032-EXIT                                          LC4000
065300     END-IF.                                                      LC4000
065400     MOVE WL-DUE-DATE (WL-IDX) TO WS-DP-DATE.                     LC4000
065500     MOVE WS-DP-CCYY TO WS-JW-CCYY.                               LC4000
065600     MOVE WS-DP-MM   TO WS-JW-MM.                                 LC4000
065700     MOVE WS-DP-DD   TO WS-JW-DD.                                 LC4000
065800     PERFORM P910-DATE-TO-JULIAN THRU P910-EXIT.                  LC4000
065900     MOVE WS-JW-JDN TO WS-JDN-1.                                  LC4000
066000     MOVE T-DATE TO WS-DP-DATE.                                   LC4000
066100     MOVE WS-DP-CCYY TO WS-JW-CCYY.                               LC4000
066200     MOVE WS-DP-MM   TO WS-JW-MM.                                 LC4000
066300     MOVE WS-DP-DD   TO WS-JW-DD.                                 LC4000
066400     PERFORM P910-DATE-TO-JULIAN THRU P910-EXIT.                  LC4000
066500     MOVE WS-JW-JDN TO WS-JDN-2.                                  LC4000
066600     COMPUTE WS-DAYS-LATE = WS-JDN-2 - WS-JDN-1.                  LC4000
066700     COMPUTE WS-CURR-FINE ROUNDED = 0.50 * WS-DAYS-LATE.          LC4000
066800     IF WS-CURR-FINE > 20.00                                     LC4000
066900         MOVE 20.00 TO WS-CURR-FINE                               LC4000
067000     END-IF.                                                      LC4000
067100 E032-EXIT.                                                       LC4000
067200     EXIT.                                                        LC4000
067300******************************************************************LC4000
067400*   E039 ROLLS THE OUTCOME OF ONE TRANSACTION INTO THE RUN TOTALS  LC4000
067500*   PRINTED ON THE TRAILER (G010) -- OVERALL AND BY TXN-TYPE.      LC4000
067600******************************************************************LC4000
067700 E039-TALLY-TOTALS.                                               LC4000
067800     IF WS-CURR-STATUS = 'ACCEPTED'                               LC4000
067900         ADD 1 TO WS-TOTAL-ACC                                    LC4000
068000     ELSE                                                         LC4000
068100         ADD 1 TO WS-TOTAL-REJ                                    LC4000
068200     END-IF.                                                      LC4000
068300     IF T-TYPE-BORROW                                             LC4000
068400         IF WS-CURR-STATUS = 'ACCEPTED'                           LC4000
068500             ADD 1 TO WS-BORROW-ACC                               LC4000
068600         ELSE                                                     LC4000
068700             ADD 1 TO WS-BORROW-REJ                               LC4000
068800         END-IF                                                   LC4000
068900     ELSE                                                         LC4000
069000     IF T-TYPE-RENEW                                              LC4000
069100         IF WS-CURR-STATUS = 'ACCEPTED'                           LC4000
069200             ADD 1 TO WS-RENEW-ACC                                LC4000
069300         ELSE                                                     LC4000
069400             ADD 1 TO WS-RENEW-REJ                                LC4000
069500         END-IF                                                   LC4000
069600     ELSE                                                         LC4000
069700     IF T-TYPE-RETURN                                             LC4000
069800         IF WS-CURR-STATUS = 'ACCEPTED'                           LC4000
069900             ADD 1 TO WS-RETURN-ACC                               LC4000
070000             ADD WS-CURR-FINE TO WS-FINE-TOTAL                    LC4000
070100         ELSE                                                     LC4000
070200             ADD 1 TO WS-RETURN-REJ                               LC4000
070300         END-IF                                                   LC4000
070400     END-IF.                                                      LC4000
070500 E039-EXIT.                                                       LC4000
070600     EXIT.                                                        LC4000
070700******************************************************************LC4000
070800*   E040 WRITES ONE DETAIL LINE TO THE RESULT-REPORT FOR THE       LC4000
070900*   TRANSACTION JUST PROCESSED (SPEC BATCH FLOW STEP 4).           LC4000
071000******************************************************************LC4000
071100 E040-WRITE-RESULT.                                               LC4000
071200     MOVE SPACES          TO LCS500-PRINT-LINE.                   LC4000
071300     MOVE T-TYPE          TO R-TXN-TYPE.                          LC4000
071400     MOVE T-MEMBER-ID     TO R-MEMBER-ID.                         LC4000
071500     MOVE WS-CURR-KEY-TEXT TO R-KEY.                              LC4000
071600     MOVE WS-CURR-STATUS  TO R-STATUS.                            LC4000
071700     MOVE WS-CURR-REASON  TO R-REASON.                            LC4000
071800     IF T-TYPE-RETURN                                             LC4000
071900         MOVE WS-CURR-FINE TO R-FINE                              LC4000
072000     ELSE                                                         LC4000
072100         MOVE 0 TO R-FINE                                         LC4000
072200     END-IF.                                                      LC4000
072300     WRITE LCS500-PRINT-LINE.                                     LC4000
072400 E040-EXIT.                                                       LC4000
072500     EXIT.                                                        LC4000
072600******************************************************************LC4000
072700*   F0 - REWRITE THE LOAN MASTER COMPLETE FROM W030-LOAN-TABLE     LC4000
072800*   AT END OF RUN (SPEC BATCH FLOW STEP 5).  SKIPPED ENTIRELY      LC4000
072900*   WHEN UPSI-0 IS ON (WO-0610 TEST-MODE DRY RUN).                 LC4000
073000******************************************************************LC4000
073100 F010-REWRITE-LOAN-MASTER.                                        LC4000
073200     CLOSE LOAN-MASTER.                                           LC4000
073300     OPEN OUTPUT LOAN-MASTER.                                     LC4000
073400     IF WS-LOAN-COUNT = 0                                         LC4000
073500         GO TO F010-EXIT                                          LC4000
073600     END-IF.                                                      LC4000
073700     SET WL-IDX TO 1.                                             LC4000
073800 F011-WRITE-LOOP.                                                 LC4000
073900     MOVE SPACES                 TO LCS300-LOAN-REC.              LC4000
074000     MOVE WL-ID (WL-IDX)          TO L-ID.                        LC4000
074100     MOVE WL-BOOK-ID (WL-IDX)     TO L-BOOK-ID.                   LC4000
074200     MOVE WL-MEMBER-ID (WL-IDX)   TO L-MEMBER-ID.                 LC4000
074300     MOVE WL-DATE (WL-IDX)        TO L-DATE.                      LC4000
074400     MOVE WL-DUE-DATE (WL-IDX)    TO L-DUE-DATE.                  LC4000
074500     MOVE WL-RETURN-DATE (WL-IDX) TO L-RETURN-DATE.                LC4000
074600     MOVE WL-FINE (WL-IDX)        TO L-FINE.                      LC4000
074700     MOVE WL-EXTENSIONS (WL-IDX)  TO L-EXTENSIONS.                LC4000
074800     WRITE LCS300-LOAN-REC.                                       LC4000
074900     SET WL-IDX UP BY 1.                                          LC4000
075000     IF WL-IDX > WS-LOAN-COUNT                                    LC4000
075100         GO TO F010-EXIT                                          LC4000
075200     END-IF.                                                      LC4000
075300     GO TO F011-WRITE-LOOP.                                       LC4000
075400 F010-EXIT.                                                       LC4000
075500     EXIT.                                                        LC4000
075600******************************************************************LC4000
075700*   G0 - PRINT THE CONTROL-TOTAL TRAILER (SPEC BATCH FLOW STEP 6,  LC4000
075800*   REPORT SECTION).                                               LC4000
075900******************************************************************LC4000
076000 G010-PRINT-TRAILER.                                              LC4000
076100     MOVE SPACES TO LCS500-PRINT-LINE.                            LC4000
076200     WRITE LCS500-PRINT-LINE AFTER ADVANCING 2 LINES.             LC4000
076300     MOVE SPACES TO LCS500-PRINT-LINE.                            LC4000
076400     MOVE 'TOTAL TRANSACTIONS PROCESSED'    TO R-TRL-LABEL.       LC4000
076500     MOVE WS-TOTAL-TXN TO R-TRL-COUNT.                            LC4000
076600     MOVE 0 TO R-TRL-AMOUNT.                                      LC4000
076700     WRITE LCS500-PRINT-LINE.                                     LC4000
076800     MOVE SPACES TO LCS500-PRINT-LINE.                            LC4000
076900     MOVE 'TOTAL ACCEPTED'                  TO R-TRL-LABEL.       LC4000
077000     MOVE WS-TOTAL-ACC TO R-TRL-COUNT.                            LC4000
077100     MOVE 0 TO R-TRL-AMOUNT.                                      LC4000
077200     WRITE LCS500-PRINT-LINE.                                     LC4000
077300     MOVE SPACES TO LCS500-PRINT-LINE.                            LC4000
077400     MOVE 'TOTAL REJECTED'                  TO R-TRL-LABEL.       LC4000
077500     MOVE WS-TOTAL-REJ TO R-TRL-COUNT.                            LC4000
077600     MOVE 0 TO R-TRL-AMOUNT.                                      LC4000
077700     WRITE LCS500-PRINT-LINE.                                     LC4000
077800     MOVE SPACES TO LCS500-PRINT-LINE.                            LC4000
077900     MOVE 'BORROW TRANSACTIONS - ACCEPTED'  TO R-TRL-LABEL.       LC4000
078000     MOVE WS-BORROW-ACC TO R-TRL-COUNT.                           LC4000
078100     MOVE 0 TO R-TRL-AMOUNT.                                      LC4000
078200     WRITE LCS500-PRINT-LINE.                                     LC4000
078300     MOVE SPACES TO LCS500-PRINT-LINE.                            LC4000
078400     MOVE 'BORROW TRANSACTIONS - REJECTED'  TO R-TRL-LABEL.       LC4000
078500     MOVE WS-BORROW-REJ TO R-TRL-COUNT.                           LC4000
078600     MOVE 0 TO R-TRL-AMOUNT.                                      LC4000
078700     WRITE LCS500-PRINT-LINE.                                     LC4000
078800     MOVE SPACES TO LCS500-PRINT-LINE.                            LC4000
078900     MOVE 'RENEW TRANSACTIONS  - ACCEPTED'  TO R-TRL-LABEL.       LC4000
079000     MOVE WS-RENEW-ACC TO R-TRL-COUNT.                            LC4000
079100     MOVE 0 TO R-TRL-AMOUNT.                                      LC4000
079200     WRITE LCS500-PRINT-LINE.                                     LC4000
079300     MOVE SPACES TO LCS500-PRINT-LINE.                            LC4000
079400     MOVE 'RENEW TRANSACTIONS  - REJECTED'  TO R-TRL-LABEL.       LC4000
079500     MOVE WS-RENEW-REJ TO R-TRL-COUNT.                            LC4000
079600     MOVE 0 TO R-TRL-AMOUNT.                                      LC4000
079700     WRITE LCS500-PRINT-LINE.                                     LC4000
079800     MOVE SPACES TO LCS500-PRINT-LINE.                            LC4000
079900     MOVE 'RETURN TRANSACTIONS - ACCEPTED'  TO R-TRL-LABEL.       LC4000
080000     MOVE WS-RETURN-ACC TO R-TRL-COUNT.                           LC4000
080100     MOVE 0 TO R-TRL-AMOUNT.                                      LC4000
080200     WRITE LCS500-PRINT-LINE.                                     LC4000
080300     MOVE SPACES TO LCS500-PRINT-LINE.                            LC4000
080400     MOVE 'RETURN TRANSACTIONS - REJECTED'  TO R-TRL-LABEL.       LC4000
080500     MOVE WS-RETURN-REJ TO R-TRL-COUNT.                           LC4000
080600     MOVE 0 TO R-TRL-AMOUNT.                                      LC4000
080700     WRITE LCS500-PRINT-LINE.                                     LC4000
080800     MOVE SPACES TO LCS500-PRINT-LINE.                            LC4000
080900     MOVE 'TOTAL FINES ASSESSED THIS RUN'   TO R-TRL-LABEL.       LC4000
081000     MOVE 0 TO R-TRL-COUNT.                                       LC4000
081100     MOVE WS-FINE-TOTAL TO R-TRL-AMOUNT.                          LC4000
081200     WRITE LCS500-PRINT-LINE.                                     LC4000
081300 G010-EXIT.                                                       LC4000
081400     EXIT.                                                        LC4000
081500******************************************************************LC4000
081600*   X0 - CLOSE DOWN AND STOP.                                      LC4000
081700******************************************************************LC4000
081800 X010-END-RUN.                                                    LC4000
081900     CLOSE MEMBER-MASTER.                                         LC4000
082000     CLOSE BOOK-MASTER.                                           LC4000
082100     CLOSE LOAN-MASTER.                                           LC4000
082200     CLOSE TRANSACTION-FILE.                                      LC4000
082300     CLOSE RESULT-REPORT.                                         LC4000
082400     DISPLAY 'LC4000 - RUN COMPLETE - ' WS-TOTAL-TXN              LC4000
082500         ' TRANSACTIONS PROCESSED' UPON CRT.                      LC4000
082600     STOP RUN.                                                    LC4000
082700 X010-EXIT.                                                       LC4000
082800     EXIT.                                                        LC4000
082900******************************************************************LC4000
083000*   P8/P9 - JULIAN DAY NUMBER ROUTINES (FLIEGEL-VAN FLANDERN).     LC4000
083100*   NO INTRINSIC FUNCTIONS ON THIS COMPILER, SO CIVIL-DATE MATH    LC4000
083200*   IS DONE THE HARD WAY.  CALLERS LOAD WS-JW-CCYY/MM/DD (AND      LC4000
083300*   WS-JW-ADD-DAYS FOR P810) BEFORE PERFORMING.                    LC4000
083400*  030894  DWM  WO-0401  ORIGINAL JULIAN DAY ROUTINES.             LC4000
083500******************************************************************LC4000
083600 P810-ADD-DAYS.                                                   LC4000
083700     PERFORM P910-DATE-TO-JULIAN THRU P910-EXIT.                  LC4000
083800     ADD WS-JW-ADD-DAYS TO WS-JW-JDN.                             LC4000
083900     PERFORM P920-JULIAN-TO-DATE THRU P920-EXIT.                  LC4000
084000 P810-EXIT.                                                       LC4000
084100     EXIT.                                                        LC4000
084200******************************************************************LC4000
084300 P910-DATE-TO-JULIAN.                                             LC4000
084400     COMPUTE WS-JW-A  = (14 - WS-JW-MM) / 12.                     LC4000
084500     COMPUTE WS-JW-Y  = WS-JW-CCYY + 4800 - WS-JW-A.              LC4000
084600     COMPUTE WS-JW-M  = WS-JW-MM + (12 * WS-JW-A) - 3.            LC4000
084700     COMPUTE WS-JW-T1 = (153 * WS-JW-M + 2) / 5.                  LC4000
084800     COMPUTE WS-JW-T2 = WS-JW-Y / 4.                              LC4000
084900     COMPUTE WS-JW-T3 = WS-JW-Y / 100.                            LC4000
085000     COMPUTE WS-JW-T4 = WS-JW-Y / 400.                            LC4000
085100     COMPUTE WS-JW-JDN = WS-JW-DD + WS-JW-T1 + (365 * WS-JW-Y)    LC4000
085200             + WS-JW-T2 - WS-JW-T3 + WS-JW-T4 - 32045.            LC4000
085300 P910-EXIT.                                                       LC4000
085400     EXIT.                                                        LC4000
085500******************************************************************LC4000
085600 P920-JULIAN-TO-DATE.                                             LC4000
085700     COMPUTE WS-JW-T5 = WS-JW-JDN + 32044.                        LC4000
085800     COMPUTE WS-JW-B2 = (4 * WS-JW-T5 + 3) / 146097.              LC4000
085900     COMPUTE WS-JW-T6 = (146097 * WS-JW-B2) / 4.                  LC4000
086000     COMPUTE WS-JW-C2 = WS-JW-T5 - WS-JW-T6.                      LC4000
086100     COMPUTE WS-JW-D2 = (4 * WS-JW-C2 + 3) / 1461.                LC4000
086200     COMPUTE WS-JW-T6 = (1461 * WS-JW-D2) / 4.                    LC4000
086300     COMPUTE WS-JW-E2 = WS-JW-C2 - WS-JW-T6.                      LC4000
086400     COMPUTE WS-JW-M2 = (5 * WS-JW-E2 + 2) / 153.                 LC4000
086500     COMPUTE WS-JW-T6 = (153 * WS-JW-M2 + 2) / 5.                 LC4000
086600     COMPUTE WS-JW-DD = WS-JW-E2 - WS-JW-T6 + 1.                  LC4000
086700     COMPUTE WS-JW-T6 = WS-JW-M2 / 10.                            LC4000
086800     COMPUTE WS-JW-MM = WS-JW-M2 + 3 - (12 * WS-JW-T6).           LC4000
086900     COMPUTE WS-JW-CCYY = (100 * WS-JW-B2) + WS-JW-D2 - 4800      LC4000
087000             + WS-JW-T6.                                         LC4000
087100 P920-EXIT.                                                       LC4000
087200     EXIT.                                                        LC4000
