000100******************************************************************
000200*                                                                  LCS500
000300*   LCS500-RSLT-REC  --  LOAN-DESK ACTIVITY/EXCEPTION REPORT LINE  LCS500
000400*                                                                  LCS500
000500*   THE FD RECORD IS A PLAIN 98-BYTE PRINT SLOT.  R-DETAIL-LINE    LCS500
000600*   IS THE VIEW USED FOR ONE LINE PER TRANSACTION; R-TRAILER-LINE  LCS500
001000*   IS THE VIEW USED FOR THE END-OF-RUN CONTROL-TOTAL SECTION.     LCS500
001100*   BOTH ARE REDEFINES OF THE SAME 98 BYTES -- THE CALLER BUILDS   LCS500
001200*   WHICHEVER VIEW IT NEEDS INTO LCS500-PRINT-LINE AND WRITES IT.  LCS500
001300*                                                                  LCS500
001400*  040188  RAH  WO-0140  ORIGINAL LAYOUT.                          LCS500
001500*  061390  RAH  WO-0266  ADDED THE BY-TXN-TYPE BREAKOUT TO THE     LCS500
001600*                        TRAILER VIEW (WO-0266 ALSO ADDED RENEWALS LCS500
001700*                        AS A TRANSACTION TYPE, SO AUDIT WANTED    LCS500
001800*                        THE BREAKOUT TO MATCH).                   LCS500
001900******************************************************************   LCS500
002000 01  LCS500-PRINT-LINE                     PIC X(98).              LCS500
002100 01  R-DETAIL-LINE REDEFINES LCS500-PRINT-LINE.                    LCS500
002200     05  R-TXN-TYPE                  PIC X(6).                     LCS500
002300     05  FILLER                      PIC X(1).                     LCS500
002400     05  R-MEMBER-ID                 PIC 9(9).                     LCS500
002500     05  FILLER                      PIC X(1).                     LCS500
002600     05  R-KEY                       PIC X(13).                    LCS500
002700     05  FILLER                      PIC X(1).                     LCS500
002800     05  R-STATUS                    PIC X(8).                     LCS500
002900         88  R-STATUS-ACCEPTED       VALUE 'ACCEPTED'.             LCS500
003000         88  R-STATUS-REJECTED       VALUE 'REJECTED'.             LCS500
003100     05  FILLER                      PIC X(1).                     LCS500
003200     05  R-REASON                    PIC X(30).                    LCS500
003300     05  FILLER                      PIC X(1).                     LCS500
003400     05  R-FINE                      PIC -9(2).99.                 LCS500
003500     05  FILLER                      PIC X(21).                    LCS500
003600 01  R-TRAILER-LINE REDEFINES LCS500-PRINT-LINE.                   LCS500
003700     05  R-TRL-LABEL                 PIC X(36).                    LCS500
003800     05  R-TRL-COUNT                 PIC ZZZ,ZZ9.                  LCS500
003900     05  R-TRL-AMOUNT                PIC Z,ZZ9.99.                 LCS500
004000     05  FILLER                      PIC X(47).                    LCS500
