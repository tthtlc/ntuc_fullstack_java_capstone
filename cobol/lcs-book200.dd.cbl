000100******************************************************************
000200*                                                                  LCS200
000300*   LCS200-BOOK-REC  --  CIRCULATING TITLE MASTER RECORD           LCS200
000400*                                                                  LCS200
000500*   ONE OCCURRENCE PER CATALOGED TITLE.  LOADED COMPLETE INTO A    LCS200
000600*   WORKING-STORAGE TABLE AND SCANNED (NOT SEARCH ALL -- CALLERS   LCS200
000700*   LOOK THIS UP BY EITHER B-ID OR B-ISBN, SO WE DO NOT KEEP A     LCS200
000800*   SINGLE SORT ORDER FOR IT) BY BOTH B-ID AND B-ISBN.             LCS200
000900*                                                                  LCS200
001000*  021587  RAH  WO-0108  ORIGINAL LAYOUT.                          LCS200
001100*  082291  DWM  WO-0322  ADDED B-TITLE-SHORT REDEFINES SO THE      LCS200
001200*                        40-COLUMN SPINE-LABEL PRINT (LC4400,      LCS200
001300*                        RETIRED) COULD TRUNCATE WITHOUT A MOVE.   LCS200
001400******************************************************************   LCS200
001500 01  LCS200-BOOK-REC.                                              LCS200
001600     05  B-ID                        PIC 9(9).                     LCS200
001700     05  B-ISBN                      PIC X(13).                    LCS200
001800     05  B-TITLE                     PIC X(80).                    LCS200
001900     05  B-TITLE-R REDEFINES B-TITLE.                              LCS200
002000         10  B-TITLE-SHORT           PIC X(60).                    LCS200
002100         10  FILLER                  PIC X(20).                    LCS200
002200     05  B-AUTHOR                    PIC X(40).                    LCS200
