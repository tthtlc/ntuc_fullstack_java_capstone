000100******************************************************************
000200*                                                                  LCS400
000300*   LCS400-TRAN-REC  --  DAILY LOAN-DESK TRANSACTION RECORD        LCS400
000400*                                                                  LCS400
000500*   ONE OCCURRENCE PER BORROW / RENEW / RETURN REQUEST KEYED IN    LCS400
000600*   AT THE CIRCULATION DESK DURING THE DAY AND CARRIED FORWARD TO  LCS400
000700*   THE NIGHT RUN (LC4000) IN ARRIVAL ORDER -- NO SORT KEY.        LCS400
000800*                                                                  LCS400
000900*   T-KEY-DATA IS SHARED BY TWO MUTUALLY EXCLUSIVE USES: THE ISBN  LCS400
001000*   ON A BORROW, OR THE LOAN ID ON A RENEW/RETURN -- ONLY ONE OF   LCS400
001100*   THE TWO IS EVER PRESENT ON A GIVEN RECORD SO THEY SHARE THE    LCS400
001200*   SAME 13 BYTES RATHER THAN CARRYING BOTH.                       LCS400
001300*                                                                  LCS400
001400*  040188  RAH  WO-0140  ORIGINAL LAYOUT (MODELED ON THE CNP750    LCS400
001500*                        TRAN RECORD WE ALREADY HAD ON THE SHELF). LCS400
001600*  112201  TRO  WO-0588  4-DIGIT CENTURY ON T-DATE (Y2K CLEANUP    LCS400
001700*                        -- SEE WO-0588 CLOSEOUT).                 LCS400
001800******************************************************************   LCS400
001900 01  LCS400-TRAN-REC.                                              LCS400
002000     05  T-TYPE                      PIC X(6).                     LCS400
002100         88  T-TYPE-BORROW           VALUE 'BORROW'.                LCS400
002200         88  T-TYPE-RENEW            VALUE 'RENEW '.                LCS400
002300         88  T-TYPE-RETURN           VALUE 'RETURN'.                LCS400
002400     05  T-MEMBER-ID                 PIC 9(9).                     LCS400
002500     05  T-KEY-DATA                  PIC X(13).                    LCS400
002600     05  T-KEY-ISBN REDEFINES T-KEY-DATA PIC X(13).                LCS400
002700     05  T-KEY-LOAN-R REDEFINES T-KEY-DATA.                        LCS400
002800         10  T-LOAN-ID               PIC 9(9).                     LCS400
002900         10  FILLER                  PIC X(4).                     LCS400
003000     05  T-DATE                      PIC 9(8).                     LCS400
003100     05  FILLER                      PIC X(8).                     LCS400
