000100 IDENTIFICATION DIVISION.                                          LC4100
000200 PROGRAM-ID.     LC4100.                                           LC4100
000300 AUTHOR.         R A HUTCHENS.                                     LC4100
000400 INSTALLATION.   CEDAR VALLEY LIBRARY CONSORTIUM - DATA PROCESSING.LC4100
000500 DATE-WRITTEN.   02/15/1989.                                       LC4100
000600 DATE-COMPILED.                                                    LC4100
000700 SECURITY.       CONFIDENTIAL - INTERNAL DATA PROCESSING USE ONLY. LC4100
000800******************************************************************LC4100
000900*                                                                  LC4100
001000*   LC4100  --  MEMBERSHIP DESK MAINTENANCE RUN                    LC4100
001100*                                                                  LC4100
001200*   READS THE DAY'S ADD/UPDATE/DELETE/LOOKUP/NAME-SEARCH REQUESTS  LC4100
001300*   KEYED IN AT THE MEMBERSHIP DESK AND APPLIES THEM AGAINST THE   LC4100
001400*   MEMBER MASTER, DEFAULTING AND DERIVING THE REGISTRATION/       LC4100
001500*   EXPIRY DATES PER BOARD POLICY (ONE YEAR FROM REGISTRATION).    LC4100
001600*   PRODUCES AN UPDATED MEMBER MASTER PLUS AN ACTIVITY REPORT.     LC4100
001700*   RUNS UNATTENDED OUT OF THE MEMBERSHIP-DESK JOB STREAM, AHEAD   LC4100
001800*   OF LC4000 SO THE NIGHT'S LOAN RUN SEES TODAY'S ROSTER.         LC4100
001900*                                                                  LC4100
002000*   MASTER HAS NO ISAM/KSDS SUPPORT ON THIS BOX SO THE WHOLE       LC4100
002100*   MEMBER MASTER IS READ INTO A WORKING-STORAGE TABLE FOR THE     LC4100
002200*   LIFE OF THE RUN AND REWRITTEN COMPLETE AT END OF RUN.  LOOKUPS LC4100
002300*   HERE ARE BY PLAIN LINEAR SCAN, NOT SEARCH ALL -- ADD/DELETE    LC4100
002400*   CHANGE THE MEMBER COUNT AND ORDER DURING THE RUN SO A SORTED   LC4100
002500*   COPY WOULD HAVE TO BE REBUILT AFTER EVERY CHANGE.              LC4100
002600*                                                                  LC4100
002700******************************************************************LC4100
002800*                       PROGRAM HISTORY                           *LC4100
002900******************************************************************LC4100
003000*  021589  RAH  WO-0175  ORIGINAL PROGRAM -- REPLACES THE INDEX    LC4100
003100*                        CARD FILE AT THE MEMBERSHIP DESK.         LC4100
003200*  081989  RAH  WO-0180  FIXED EXPIRY CALC -- WAS ADDING 365 DAYS  LC4100
003300*                        INSTEAD OF 1 CALENDAR YEAR (SHORTED EVERY LC4100
003400*                        MEMBER REGISTERED IN A LEAP YEAR).        LC4100
003500*  041591  DWM  WO-0295  ADDED NAME-SEARCH ACTION FOR THE NEW      LC4100
003600*                        MEMBERSHIP DESK LOOKUP TERMINAL.          LC4100
003700*  091294  DWM  WO-0410  UPDATE NO LONGER TOUCHES USERNAME --      LC4100
003800*                        USERNAME CHANGES NOW GO THROUGH THE       LC4100
003900*                        SEPARATE CREDENTIALS DESK PROCEDURE.      LC4100
004000*  081598  TRO  WO-0553  BEGIN Y2K REMEDIATION -- MEMBER DATE      LC4100
004100*                        FIELDS CONVERTED TO 4-DIGIT CENTURY THIS LC4100
004200*                        PHASE; NO LOGIC CHANGE.                   LC4100
004300*  112201  TRO  WO-0588  Y2K REMEDIATION CLOSEOUT -- RUN-DATE      LC4100
004400*                        DEFAULTING NOW WINDOWS THE 2-DIGIT        LC4100
004500*                        SYSTEM CLOCK YEAR (00-49 = 20XX, 50-99 =  LC4100
004600*                        19XX) INSTEAD OF ASSUMING 19XX.           LC4100
004700*  060503  DWM  WO-0620  ADDED UPSI-0 TEST-MODE SWITCH TO MATCH    LC4100
004800*                        LC4000 (WO-0610) SO AUDIT CAN DRY-RUN A   LC4100
004900*                        MAINTENANCE FILE WITHOUT THE MASTER       LC4100
005000*                        REWRITE AT END OF RUN.                    LC4100
005100******************************************************************LC4100
005200 ENVIRONMENT DIVISION.                                             LC4100
005300 CONFIGURATION SECTION.                                            LC4100
005400 SOURCE-COMPUTER. IBM-AT.                                          LC4100
005500 OBJECT-COMPUTER. IBM-AT.                                          LC4100
005600 SPECIAL-NAMES.                                                    LC4100
005700     C01 IS TOP-OF-FORM                                            LC4100
005800     CLASS LC-ALPHA-CLASS IS 'A' THRU 'Z'                          LC4100
005900     UPSI-0 ON STATUS IS LC4100-TEST-MODE-ON                       LC4100
006000                OFF STATUS IS LC4100-TEST-MODE-OFF.                LC4100
006100 INPUT-OUTPUT SECTION.                                             LC4100
006200 FILE-CONTROL.                                                     LC4100
006300     SELECT MEMBER-MASTER    ASSIGN TO MEMMAST                     LC4100
006400            ORGANIZATION IS RECORD SEQUENTIAL                      LC4100
006500            FILE STATUS IS WS-MEM-STATUS.                          LC4100
006600     SELECT MTRAN-FILE       ASSIGN TO LCMTRAN                     LC4100
006700            ORGANIZATION IS RECORD SEQUENTIAL                      LC4100
006800            FILE STATUS IS WS-MTRAN-STATUS.                        LC4100
006900     SELECT RESULT-REPORT    ASSIGN TO LCMRSLT                     LC4100
007000            ORGANIZATION IS RECORD SEQUENTIAL                      LC4100
007100            FILE STATUS IS WS-RSLT-STATUS.                         LC4100
007200******************************************************************LC4100
007300 DATA DIVISION.                                                    LC4100
007400******************************************************************LC4100
007500 FILE SECTION.                                                     LC4100
007600 FD  MEMBER-MASTER                                                 LC4100
007700     RECORD CONTAINS 208 CHARACTERS                                LC4100
007800     LABEL RECORDS ARE STANDARD.                                   LC4100
007900     COPY 'lcs-member100.dd.cbl'.                                  LC4100
008000 FD  MTRAN-FILE                                                    LC4100
008100     RECORD CONTAINS 180 CHARACTERS                                LC4100
008200     LABEL RECORDS ARE STANDARD.                                   LC4100
008300     COPY 'lcs-mtrn600.dd.cbl'.                                    LC4100
008400 FD  RESULT-REPORT                                                 LC4100
008500     RECORD CONTAINS 98 CHARACTERS                                 LC4100
008600     LABEL RECORDS ARE STANDARD.                                   LC4100
008700     COPY 'lcs-rslt500.dd.cbl'.                                    LC4100
008800******************************************************************LC4100
008900 WORKING-STORAGE SECTION.                                          LC4100
009000******************************************************************LC4100
009100 77  WS-MEM-STATUS           PIC X(2)       VALUE SPACES.          LC4100
009200 77  WS-MTRAN-STATUS         PIC X(2)       VALUE SPACES.          LC4100
009300 77  WS-RSLT-STATUS          PIC X(2)       VALUE SPACES.          LC4100
009400 77  WS-MTRAN-EOF-SW         PIC 9(1)       VALUE 0.               LC4100
009500     88  WS-MTRAN-EOF                        VALUE 1.              LC4100
009600 77  WS-MEM-COUNT            PIC 9(5) COMP  VALUE 0.               LC4100
009700 77  WS-NEW-MEM-ID           PIC 9(9)       VALUE 0.               LC4100
009800 77  WS-SUB-1                PIC S9(4) COMP VALUE 0.               LC4100
009900 77  WS-SUB-2                PIC S9(4) COMP VALUE 0.               LC4100
010000 77  WS-SUB-3                PIC S9(4) COMP VALUE 0.               LC4100
010100 77  WS-MEM-FOUND-SW         PIC 9(1)       VALUE 0.               LC4100
010200     88  WS-MEM-FOUND                       VALUE 1.               LC4100
010300 77  WS-CURR-STATUS          PIC X(8)       VALUE SPACES.          LC4100
010400 77  WS-CURR-REASON          PIC X(30)      VALUE SPACES.          LC4100
010500 77  WS-CURR-KEY-TEXT        PIC X(13)      VALUE SPACES.          LC4100
010600 77  WS-CURR-MEM-ID          PIC 9(9)       VALUE 0.               LC4100
010700 77  WS-LOWER-ALPHA          PIC X(26)      VALUE                  LC4100
010800         'abcdefghijklmnopqrstuvwxyz'.                             LC4100
010900 77  WS-UPPER-ALPHA          PIC X(26)      VALUE                  LC4100
011000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                             LC4100
011100 77  WS-NAME-UP              PIC X(40)      VALUE SPACES.          LC4100
011200 77  WS-SEARCH-UP            PIC X(40)      VALUE SPACES.          LC4100
011300 77  WS-SEARCH-LEN           PIC S9(4) COMP VALUE 0.               LC4100
011400 77  WS-MATCH-SW             PIC 9(1)       VALUE 0.               LC4100
011500     88  WS-NAME-MATCHES                     VALUE 1.              LC4100
011600 77  WS-MATCH-COUNT          PIC 9(5) COMP  VALUE 0.               LC4100
011700 77  WS-RUN-YY               PIC 9(2)       VALUE 0.               LC4100
011800 77  WS-RUN-MM               PIC 9(2)       VALUE 0.               LC4100
011900 77  WS-RUN-DD               PIC 9(2)       VALUE 0.               LC4100
012000 77  WS-RUN-CENTURY          PIC 9(2)       VALUE 0.               LC4100
012100 77  WS-RUN-DATE-8           PIC 9(8)       VALUE 0.               LC4100
012200 01  WS-RUN-DATE-6.                                                LC4100
012300     05  WS-RD6-YY           PIC 9(2).                             LC4100
012400     05  WS-RD6-MM           PIC 9(2).                             LC4100
012500     05  WS-RD6-DD           PIC 9(2).                             LC4100
012550     05  FILLER              PIC X(2)       VALUE SPACES.          LC4100
012600 01  WS-RUN-DATE-WORK.                                             LC4100
012700     05  WS-RD-CCYY          PIC 9(4).                             LC4100
012800     05  WS-RD-MM            PIC 9(2).                             LC4100
012900     05  WS-RD-DD            PIC 9(2).                             LC4100
013000     05  FILLER              PIC X(2)       VALUE SPACES.          LC4100
013010 77  WS-PICKED-REG-DATE      PIC 9(8)       VALUE 0.               LC4100
013020 77  WS-PICKED-EXP-DATE      PIC 9(8)       VALUE 0.               LC4100
013030 01  WS-DATE-PARSE.                                                LC4100
013040     05  WS-DP-DATE          PIC 9(8).                             LC4100
013050     05  WS-DP-DATE-R REDEFINES WS-DP-DATE.                        LC4100
013060         10  WS-DP-CCYY      PIC 9(4).                             LC4100
013070         10  WS-DP-MM        PIC 9(2).                             LC4100
013080         10  WS-DP-DD        PIC 9(2).                             LC4100
013090     05  FILLER              PIC X(2)       VALUE SPACES.          LC4100
014100******************************************************************LC4100
014200*   RUN CONTROL TOTALS -- PRINTED AS THE RESULT-REPORT TRAILER     LC4100
014300******************************************************************LC4100
014400 01  WS-TOTALS.                                                    LC4100
014500     05  WS-TOTAL-TXN        PIC 9(7) COMP  VALUE 0.               LC4100
014600     05  WS-TOTAL-ACC        PIC 9(7) COMP  VALUE 0.               LC4100
014700     05  WS-TOTAL-REJ        PIC 9(7) COMP  VALUE 0.               LC4100
014800     05  WS-ADD-ACC          PIC 9(7) COMP  VALUE 0.               LC4100
014900     05  WS-ADD-REJ          PIC 9(7) COMP  VALUE 0.               LC4100
015000     05  WS-UPD-ACC          PIC 9(7) COMP  VALUE 0.               LC4100
015100     05  WS-UPD-REJ          PIC 9(7) COMP  VALUE 0.               LC4100
015200     05  WS-DEL-ACC          PIC 9(7) COMP  VALUE 0.               LC4100
015300     05  WS-DEL-REJ          PIC 9(7) COMP  VALUE 0.               LC4100
015400     05  WS-LKUP-ACC         PIC 9(7) COMP  VALUE 0.               LC4100
015500     05  WS-LKUP-REJ         PIC 9(7) COMP  VALUE 0.               LC4100
015600     05  WS-SRCH-ACC         PIC 9(7) COMP  VALUE 0.               LC4100
015700     05  WS-SRCH-REJ         PIC 9(7) COMP  VALUE 0.               LC4100
015800     05  FILLER              PIC X(6)       VALUE SPACES.          LC4100
015900******************************************************************LC4100
016000*   IN-MEMORY MEMBER TABLE                                         LC4100
016100******************************************************************LC4100
016200 01  W010-MEMBER-TABLE.                                            LC4100
016300     05  W010-MEMBER-ENTRY OCCURS 500 TIMES                        LC4100
016400             INDEXED BY WM-IDX, WM-IDX2.                           LC4100
016500         10  WM-ID               PIC 9(9).                         LC4100
016600         10  WM-NAME             PIC X(40).                        LC4100
016700         10  WM-USERNAME         PIC X(20).                        LC4100
016800         10  WM-ADDRESS          PIC X(60).                        LC4100
016900         10  WM-CONTACT-INFO     PIC X(30).                        LC4100
017000         10  WM-REG-DATE         PIC 9(8).                         LC4100
017100         10  WM-EXP-DATE         PIC 9(8).                         LC4100
017200         10  WM-ROLE             PIC X(10).                        LC4100
017300         10  WM-STATUS-BYTE      PIC X(1).                         LC4100
017400     05  FILLER                  PIC X(10)  VALUE SPACES.          LC4100
017500 01  WS-REPORT-HEADING.                                            LC4100
017600     05  FILLER   PIC X(34) VALUE                                  LC4100
017700         'CEDAR VALLEY LIBRARY CONSORTIUM  '.                      LC4100
017800     05  FILLER   PIC X(34) VALUE                                  LC4100
017900         'LC4100 - MEMBERSHIP DESK ACTIVITY'.                      LC4100
018000     05  FILLER   PIC X(30) VALUE SPACES.                          LC4100
018100 PROCEDURE DIVISION.                                                LC4100
018200******************************************************************LC4100
018300*                      A0 - MAIN LINE                              LC4100
018400******************************************************************LC4100
018500 A010-MAIN-LINE.                                                   LC4100
018600     OPEN INPUT  MEMBER-MASTER                                     LC4100
018700          INPUT  MTRAN-FILE                                        LC4100
018800          OUTPUT RESULT-REPORT.                                    LC4100
018900     WRITE LCS500-PRINT-LINE FROM WS-REPORT-HEADING                LC4100
019000         AFTER ADVANCING C01.                                      LC4100
019100     PERFORM B010-LOAD-MEMBER-TABLE THRU B010-EXIT.                LC4100
019200     PERFORM B020-GET-RUN-DATE      THRU B020-EXIT.                LC4100
019300     PERFORM C010-READ-MTRAN        THRU C010-EXIT.                LC4100
019400     PERFORM D010-EDIT-AND-DISPATCH THRU D010-EXIT                 LC4100
019500             UNTIL WS-MTRAN-EOF.                                   LC4100
019600     IF LC4100-TEST-MODE-ON                                        LC4100
019700         DISPLAY 'LC4100 - UPSI-0 ON, TEST MODE - MEMBER MASTER '   LC4100
019800             'NOT REWRITTEN' UPON CRT                              LC4100
019900     ELSE                                                          LC4100
020000         PERFORM F010-REWRITE-MEMBER-MASTER THRU F010-EXIT         LC4100
020100     END-IF.                                                       LC4100
020200     PERFORM G010-PRINT-TRAILER     THRU G010-EXIT.                LC4100
020300     PERFORM X010-END-RUN           THRU X010-EXIT.                LC4100
020400 A010-EXIT.                                                        LC4100
020500     EXIT.                                                         LC4100
020600******************************************************************LC4100
020700*                  B0 - LOAD MEMBER MASTER / GET RUN DATE          LC4100
020800******************************************************************LC4100
020900 B010-LOAD-MEMBER-TABLE.                                           LC4100
021000     MOVE 0 TO WS-MEM-COUNT.                                       LC4100
021100     MOVE 0 TO WS-NEW-MEM-ID.                                      LC4100
021200 B011-READ-MEMBER.                                                 LC4100
021300     READ MEMBER-MASTER                                            LC4100
021400         AT END GO TO B010-EXIT.                                   LC4100
021500     ADD 1 TO WS-MEM-COUNT.                                        LC4100
021600     SET WM-IDX TO WS-MEM-COUNT.                                   LC4100
021700     MOVE M-ID           TO WM-ID (WM-IDX).                        LC4100
021800     MOVE M-NAME         TO WM-NAME (WM-IDX).                      LC4100
021900     MOVE M-USERNAME     TO WM-USERNAME (WM-IDX).                  LC4100
022000     MOVE M-ADDRESS      TO WM-ADDRESS (WM-IDX).                   LC4100
022100     MOVE M-CONTACT-INFO TO WM-CONTACT-INFO (WM-IDX).              LC4100
022200     MOVE M-REG-DATE     TO WM-REG-DATE (WM-IDX).                  LC4100
022300     MOVE M-EXP-DATE     TO WM-EXP-DATE (WM-IDX).                  LC4100
022400     MOVE M-ROLE         TO WM-ROLE (WM-IDX).                      LC4100
022500     MOVE M-STATUS-BYTE  TO WM-STATUS-BYTE (WM-IDX).               LC4100
022600     IF M-ID > WS-NEW-MEM-ID                                       LC4100
022700         MOVE M-ID TO WS-NEW-MEM-ID                                LC4100
022800     END-IF.                                                       LC4100
022900     GO TO B011-READ-MEMBER.                                       LC4100
023000 B010-EXIT.                                                        LC4100
023100     EXIT.                                                         LC4100
023200******************************************************************LC4100
023300*   B020 GETS TODAY'S DATE FOR THE M1 DEFAULT REGISTRATION DATE.   LC4100
023400*   THE SYSTEM CLOCK ONLY GIVES UP A 2-DIGIT YEAR SO WE WINDOW IT  LC4100
023500*   (00-49 = 20XX, 50-99 = 19XX) PER WO-0588 CLOSEOUT.             LC4100
023600******************************************************************LC4100
023700 B020-GET-RUN-DATE.                                                LC4100
023800     ACCEPT WS-RUN-DATE-6 FROM DATE.                               LC4100
023900     MOVE WS-RD6-YY TO WS-RUN-YY.                                  LC4100
024000     MOVE WS-RD6-MM TO WS-RUN-MM.                                  LC4100
024100     MOVE WS-RD6-DD TO WS-RUN-DD.                                  LC4100
024200     IF WS-RUN-YY < 50                                             LC4100
024300         MOVE 20 TO WS-RUN-CENTURY                                 LC4100
024400     ELSE                                                          LC4100
024500         MOVE 19 TO WS-RUN-CENTURY                                 LC4100
024600     END-IF.                                                       LC4100
024700     COMPUTE WS-RD-CCYY = (WS-RUN-CENTURY * 100) + WS-RUN-YY.      LC4100
024800     MOVE WS-RUN-MM TO WS-RD-MM.                                   LC4100
024900     MOVE WS-RUN-DD TO WS-RD-DD.                                   LC4100
025000     COMPUTE WS-RUN-DATE-8 = (WS-RD-CCYY * 10000)                  LC4100
025100             + (WS-RD-MM * 100) + WS-RD-DD.                        LC4100
025200 B020-EXIT.                                                        LC4100
025300     EXIT.                                                         LC4100
025400******************************************************************LC4100
025500*                  C0 - READ ONE MAINTENANCE TRANSACTION           LC4100
025600******************************************************************LC4100
025700 C010-READ-MTRAN.                                                  LC4100
025800     READ MTRAN-FILE                                               LC4100
025900         AT END SET WS-MTRAN-EOF TO TRUE.                          LC4100
026000 C010-EXIT.                                                        LC4100
026100     EXIT.                                                         LC4100
026200******************************************************************LC4100
026300*            D0 - EDIT ONE TRANSACTION AND DISPATCH BY ACTION      LC4100
026400******************************************************************LC4100
026500 D010-EDIT-AND-DISPATCH.                                           LC4100
026600     ADD 1 TO WS-TOTAL-TXN.                                        LC4100
026700     MOVE SPACES TO WS-CURR-STATUS.                                LC4100
026800     MOVE SPACES TO WS-CURR-REASON.                                LC4100
026900     MOVE SPACES TO WS-CURR-KEY-TEXT.                              LC4100
027000     MOVE MT-MEMBER-ID TO WS-CURR-MEM-ID.                          LC4100
027100     IF MT-ACTION (1:1) IS NOT LC-ALPHA-CLASS                      LC4100
027200         MOVE 'REJECTED' TO WS-CURR-STATUS                         LC4100
027300         MOVE 'Invalid action code' TO WS-CURR-REASON              LC4100
027400         GO TO D019-COUNT-AND-WRITE                                LC4100
027500     END-IF.                                                       LC4100
027600     IF MT-ACTION-ADD                                              LC4100
027700         PERFORM D020-DO-ADD      THRU D020-EXIT                   LC4100
027800     ELSE                                                          LC4100
027900     IF MT-ACTION-UPDATE                                           LC4100
028000         PERFORM D030-DO-UPDATE   THRU D030-EXIT                   LC4100
028100     ELSE                                                          LC4100
028200     IF MT-ACTION-DELETE                                           LC4100
028300         PERFORM D040-DO-DELETE   THRU D040-EXIT                   LC4100
028400     ELSE                                                          LC4100
028500     IF MT-ACTION-LOOKUP                                           LC4100
028600         PERFORM D050-DO-LOOKUP   THRU D050-EXIT                   LC4100
028700     ELSE                                                          LC4100
028800     IF MT-ACTION-NAMESRCH                                         LC4100
028900         PERFORM D060-DO-NAMESRCH THRU D060-EXIT                   LC4100
028910         IF WS-MATCH-COUNT > 0                                     LC4100
028920             PERFORM E039-TALLY-TOTALS THRU E039-EXIT              LC4100
028930             PERFORM C010-READ-MTRAN   THRU C010-EXIT              LC4100
028940             GO TO D010-EXIT                                       LC4100
028950         ELSE                                                      LC4100
028960             GO TO D019-COUNT-AND-WRITE                            LC4100
028970         END-IF                                                    LC4100
029100     ELSE                                                          LC4100
029200         MOVE 'REJECTED' TO WS-CURR-STATUS                         LC4100
029300         MOVE 'Unknown action code' TO WS-CURR-REASON.             LC4100
029400 D019-COUNT-AND-WRITE.                                             LC4100
029500     PERFORM E039-TALLY-TOTALS THRU E039-EXIT.                     LC4100
029600     PERFORM E040-WRITE-RESULT THRU E040-EXIT.                     LC4100
029700     PERFORM C010-READ-MTRAN   THRU C010-EXIT.                     LC4100
029800 D010-EXIT.                                                        LC4100
029900     EXIT.                                                         LC4100
030000******************************************************************LC4100
030100*   D020 - M1/M2: ADD A NEW MEMBER.  DEFAULTS REGISTRATION DATE    LC4100
030200*   TO TODAY WHEN THE DESK LEAVES MT-REG-DATE ZERO; EXPIRY IS      LC4100
030300*   ALWAYS ONE CALENDAR YEAR PAST REGISTRATION (SAME MONTH/DAY),   LC4100
030400*   NOT A FIXED 365-DAY OFFSET -- SEE WO-0180.                     LC4100
030500******************************************************************LC4100
030600 D020-DO-ADD.                                                      LC4100
030700     MOVE WS-RUN-DATE-8 TO WS-DP-DATE.                             LC4100
030800     IF MT-REG-DATE NOT = 0                                        LC4100
030900         MOVE MT-REG-DATE TO WS-DP-DATE                            LC4100
031000     END-IF.                                                       LC4100
031100     MOVE WS-DP-DATE TO WS-PICKED-REG-DATE.                        LC4100
031200     ADD 1 TO WS-DP-CCYY.                                          LC4100
031300     MOVE WS-DP-DATE TO WS-PICKED-EXP-DATE.                        LC4100
031400     ADD 1 TO WS-MEM-COUNT.                                        LC4100
031500     SET WM-IDX TO WS-MEM-COUNT.                                   LC4100
031600     ADD 1 TO WS-NEW-MEM-ID.                                       LC4100
031700     MOVE WS-NEW-MEM-ID     TO WM-ID (WM-IDX).                     LC4100
031800     MOVE MT-NAME           TO WM-NAME (WM-IDX).                   LC4100
031900     MOVE MT-USERNAME       TO WM-USERNAME (WM-IDX).               LC4100
032000     MOVE MT-ADDRESS        TO WM-ADDRESS (WM-IDX).                LC4100
032100     MOVE MT-CONTACT-INFO   TO WM-CONTACT-INFO (WM-IDX).           LC4100
032200     MOVE WS-PICKED-REG-DATE TO WM-REG-DATE (WM-IDX).              LC4100
032300     MOVE WS-PICKED-EXP-DATE TO WM-EXP-DATE (WM-IDX).              LC4100
032400     MOVE 'MEMBER    '      TO WM-ROLE (WM-IDX).                   LC4100
032500     MOVE 'A'               TO WM-STATUS-BYTE (WM-IDX).            LC4100
032600     MOVE WS-NEW-MEM-ID TO WS-CURR-MEM-ID.                         LC4100
032700     MOVE WM-USERNAME (WM-IDX) TO WS-CURR-KEY-TEXT.                LC4100
032800     MOVE 'ACCEPTED' TO WS-CURR-STATUS.                            LC4100
032900     MOVE 'Member added' TO WS-CURR-REASON.                        LC4100
033000 D020-EXIT.                                                        LC4100
033100     EXIT.                                                         LC4100
033200******************************************************************LC4100
033300*   D030 - M2/M3: UPDATE AN EXISTING MEMBER.  NAME/ADDRESS/        LC4100
033400*   CONTACT-INFO ARE OVERWRITTEN UNCONDITIONALLY; REGISTRATION     LC4100
033500*   AND EXPIRY ARE ONLY RECOMPUTED WHEN THE DESK SUPPLIES A NEW    LC4100
033600*   REGISTRATION DATE (MT-REG-DATE NOT ZERO).  USERNAME IS NOT     LC4100
033700*   TOUCHED HERE -- SEE WO-0410.                                   LC4100
033800******************************************************************LC4100
033900 D030-DO-UPDATE.                                                   LC4100
034000     PERFORM E060-FIND-MEMBER THRU E060-EXIT.                      LC4100
034100     IF NOT WS-MEM-FOUND                                           LC4100
034200         MOVE 'REJECTED' TO WS-CURR-STATUS                         LC4100
034300         MOVE 'Member not found' TO WS-CURR-REASON                 LC4100
034400         GO TO D030-EXIT                                           LC4100
034500     END-IF.                                                       LC4100
034600     MOVE MT-NAME         TO WM-NAME (WM-IDX).                     LC4100
034700     MOVE MT-ADDRESS      TO WM-ADDRESS (WM-IDX).                  LC4100
034800     MOVE MT-CONTACT-INFO TO WM-CONTACT-INFO (WM-IDX).             LC4100
034900     IF MT-REG-DATE NOT = 0                                        LC4100
035000         MOVE MT-REG-DATE TO WM-REG-DATE (WM-IDX)                  LC4100
035100         MOVE MT-REG-DATE TO WS-DP-DATE                            LC4100
035200         ADD 1 TO WS-DP-CCYY                                       LC4100
035300         MOVE WS-DP-DATE TO WM-EXP-DATE (WM-IDX)                   LC4100
035400     END-IF.                                                       LC4100
035500     MOVE WM-USERNAME (WM-IDX) TO WS-CURR-KEY-TEXT.                LC4100
035600     MOVE 'ACCEPTED' TO WS-CURR-STATUS.                            LC4100
035700     MOVE 'Member updated' TO WS-CURR-REASON.                      LC4100
035800 D030-EXIT.                                                        LC4100
035900     EXIT.                                                         LC4100
036000******************************************************************LC4100
036100*   D040 - M4: DELETE A MEMBER.  REJECTED IF THE ID ISN'T ON       LC4100
036200*   FILE; OTHERWISE THE ENTRY IS CLOSED UP OUT OF THE TABLE SO A   LC4100
036300*   DELETED MEMBER DOESN'T LEAVE A HOLE FOR F010 TO REWRITE.       LC4100
036400******************************************************************LC4100
036500 D040-DO-DELETE.                                                   LC4100
036600     PERFORM E060-FIND-MEMBER THRU E060-EXIT.                      LC4100
036700     IF NOT WS-MEM-FOUND                                           LC4100
036800         MOVE 'REJECTED' TO WS-CURR-STATUS                         LC4100
036900         MOVE 'Member not found' TO WS-CURR-REASON                 LC4100
037000         GO TO D040-EXIT                                           LC4100
037100     END-IF.                                                       LC4100
037200     MOVE WM-USERNAME (WM-IDX) TO WS-CURR-KEY-TEXT.                LC4100
037300     PERFORM E070-SHIFT-TABLE-UP THRU E070-EXIT.                   LC4100
037400     MOVE 'ACCEPTED' TO WS-CURR-STATUS.                            LC4100
037500     MOVE 'Member deleted' TO WS-CURR-REASON.                      LC4100
037600 D040-EXIT.                                                        LC4100
037700     EXIT.                                                         LC4100
037800******************************************************************LC4100
037900*   D050 - LOOK UP ONE MEMBER BY ID FOR THE DESK TERMINAL.         LC4100
038000******************************************************************LC4100
038100 D050-DO-LOOKUP.                                                   LC4100
038200     PERFORM E060-FIND-MEMBER THRU E060-EXIT.                      LC4100
038300     IF WS-MEM-FOUND                                               LC4100
038400         MOVE 'ACCEPTED' TO WS-CURR-STATUS                         LC4100
038500         MOVE 'Member found' TO WS-CURR-REASON                     LC4100
038600         MOVE WM-USERNAME (WM-IDX) TO WS-CURR-KEY-TEXT             LC4100
038700     ELSE                                                          LC4100
038800         MOVE 'REJECTED' TO WS-CURR-STATUS                         LC4100
038900         MOVE 'Member not found' TO WS-CURR-REASON                 LC4100
039000     END-IF.                                                       LC4100
039100 D050-EXIT.                                                        LC4100
039200     EXIT.                                                         LC4100
039300******************************************************************LC4100
039400*   D060 - M5: NAME SEARCH.  CASE-INSENSITIVE SUBSTRING MATCH OF   LC4100
039500*   THE DESK'S SEARCH TEXT AGAINST EVERY MEMBER NAME ON FILE.      LC4100
039600*   ONE REPORT LINE IS WRITTEN PER MATCH AS THE TABLE IS SCANNED;  LC4100
039700*   IF NOTHING MATCHES, THE DISPATCHER (D010) WRITES A SINGLE      LC4100
039800*   REJECTED LINE INSTEAD -- SEE WO-0295.                          LC4100
039900******************************************************************LC4100
040000 D060-DO-NAMESRCH.                                                 LC4100
040100     PERFORM E050-GET-SEARCH-LEN THRU E050-EXIT.                   LC4100
040200     MOVE 0 TO WS-MATCH-COUNT.                                     LC4100
040300     IF WS-SEARCH-LEN = 0                                          LC4100
040400         MOVE 'REJECTED' TO WS-CURR-STATUS                         LC4100
040500         MOVE 'Search text is blank' TO WS-CURR-REASON             LC4100
040600         GO TO D060-EXIT                                           LC4100
040700     END-IF.                                                       LC4100
040800     IF WS-MEM-COUNT = 0                                           LC4100
040900         GO TO D060-NONE-FOUND                                     LC4100
041000     END-IF.                                                       LC4100
041100     SET WM-IDX TO 1.                                              LC4100
041200 D060-SCAN-LOOP.                                                   LC4100
041300     PERFORM E052-TEST-NAME-MATCH THRU E052-EXIT.                  LC4100
041400     IF WS-NAME-MATCHES                                            LC4100
041500         ADD 1 TO WS-MATCH-COUNT                                   LC4100
041600         MOVE 'ACCEPTED' TO WS-CURR-STATUS                         LC4100
041700         MOVE 'Name match' TO WS-CURR-REASON                       LC4100
041800         MOVE WM-ID (WM-IDX) TO WS-CURR-MEM-ID                     LC4100
041900         MOVE WM-USERNAME (WM-IDX) TO WS-CURR-KEY-TEXT             LC4100
042000         PERFORM E040-WRITE-RESULT THRU E040-EXIT                  LC4100
042100     END-IF.                                                       LC4100
042200     IF WM-IDX NOT < WS-MEM-COUNT                                  LC4100
042300         GO TO D060-CHECK-NONE                                     LC4100
042400     END-IF.                                                       LC4100
042500     SET WM-IDX UP BY 1.                                           LC4100
042600     GO TO D060-SCAN-LOOP.                                         LC4100
042700 D060-CHECK-NONE.                                                  LC4100
042800     IF WS-MATCH-COUNT > 0                                         LC4100
042900         GO TO D060-EXIT                                           LC4100
043000     END-IF.                                                       LC4100
043100 D060-NONE-FOUND.                                                  LC4100
043200     MOVE 'REJECTED' TO WS-CURR-STATUS.                            LC4100
043300     MOVE 'No name matches found' TO WS-CURR-REASON.               LC4100
043400     MOVE 0 TO WS-CURR-MEM-ID.                                     LC4100
043500 D060-EXIT.                                                        LC4100
043600     EXIT.                                                         LC4100
044000******************************************************************LC4100
044100*   E039 - ROLL ONE TRANSACTION'S OUTCOME INTO THE RUN TOTALS.     LC4100
044200*   KEYED ON MT-ACTION SO A REJECTED "UNKNOWN ACTION" OR "INVALID  LC4100
044300*   ACTION CODE" LINE STILL FALLS SOMEWHERE SENSIBLE -- INTO THE   LC4100
044400*   RUN TOTAL ONLY, NOT ANY ONE ACTION BUCKET.                     LC4100
044500******************************************************************LC4100
044600 E039-TALLY-TOTALS.                                                LC4100
044700     IF WS-CURR-STATUS = 'ACCEPTED'                                LC4100
044800         ADD 1 TO WS-TOTAL-ACC                                     LC4100
044900     ELSE                                                          LC4100
045000         ADD 1 TO WS-TOTAL-REJ                                     LC4100
045100     END-IF.                                                       LC4100
045200     IF MT-ACTION-ADD                                              LC4100
045300         IF WS-CURR-STATUS = 'ACCEPTED'                            LC4100
045400             ADD 1 TO WS-ADD-ACC                                   LC4100
045500         ELSE                                                      LC4100
045600             ADD 1 TO WS-ADD-REJ                                   LC4100
045700         END-IF                                                    LC4100
045800     ELSE                                                          LC4100
045900     IF MT-ACTION-UPDATE                                           LC4100
046000         IF WS-CURR-STATUS = 'ACCEPTED'                            LC4100
046100             ADD 1 TO WS-UPD-ACC                                   LC4100
046200         ELSE                                                      LC4100
046300             ADD 1 TO WS-UPD-REJ                                   LC4100
046400         END-IF                                                    LC4100
046500     ELSE                                                          LC4100
046600     IF MT-ACTION-DELETE                                           LC4100
046700         IF WS-CURR-STATUS = 'ACCEPTED'                            LC4100
046800             ADD 1 TO WS-DEL-ACC                                   LC4100
046900         ELSE                                                      LC4100
047000             ADD 1 TO WS-DEL-REJ                                   LC4100
047100         END-IF                                                    LC4100
047200     ELSE                                                          LC4100
047300     IF MT-ACTION-LOOKUP                                           LC4100
047400         IF WS-CURR-STATUS = 'ACCEPTED'                            LC4100
047500             ADD 1 TO WS-LKUP-ACC                                  LC4100
047600         ELSE                                                      LC4100
047700             ADD 1 TO WS-LKUP-REJ                                  LC4100
047800         END-IF                                                    LC4100
047900     ELSE                                                          LC4100
048000     IF MT-ACTION-NAMESRCH                                         LC4100
048100         IF WS-CURR-STATUS = 'ACCEPTED'                            LC4100
048200             ADD 1 TO WS-SRCH-ACC                                  LC4100
048300         ELSE                                                      LC4100
048400             ADD 1 TO WS-SRCH-REJ                                  LC4100
048500         END-IF                                                    LC4100
048600     END-IF.                                                       LC4100
048700 E039-EXIT.                                                        LC4100
048800     EXIT.                                                         LC4100
049000******************************************************************LC4100
049100*   E040 - BUILD AND WRITE ONE DETAIL LINE ONTO THE ACTIVITY       LC4100
049200*   REPORT.  R-DETAIL-LINE IS A REDEFINES OF THE FD RECORD ITSELF  LC4100
049300*   SO THE WRITE IS OF LCS500-PRINT-LINE DIRECTLY, NO FROM NEEDED. LC4100
049400******************************************************************LC4100
049500 E040-WRITE-RESULT.                                                LC4100
049600     MOVE SPACES TO LCS500-PRINT-LINE.                             LC4100
049700     MOVE MT-ACTION       TO R-TXN-TYPE.                           LC4100
049800     MOVE WS-CURR-MEM-ID  TO R-MEMBER-ID.                          LC4100
049900     MOVE WS-CURR-KEY-TEXT TO R-KEY.                               LC4100
050000     MOVE WS-CURR-STATUS  TO R-STATUS.                             LC4100
050100     MOVE WS-CURR-REASON  TO R-REASON.                             LC4100
050200     MOVE 0               TO R-FINE.                               LC4100
050300     WRITE LCS500-PRINT-LINE.                                      LC4100
050400 E040-EXIT.                                                        LC4100
050500     EXIT.                                                         LC4100
051000******************************************************************LC4100
051100*   E050 - FIND THE LENGTH OF THE DESK'S NAME-SEARCH TEXT (FIRST   LC4100
051200*   NON-BLANK SCANNING BACKWARD FROM POSITION 40) AND FOLD IT TO   LC4100
051300*   UPPER CASE.  NO UPPER-CASE INTRINSIC FUNCTION ON THIS          LC4100
051400*   COMPILER -- INSPECT CONVERTING DOES THE FOLD.                  LC4100
051500******************************************************************LC4100
051600 E050-GET-SEARCH-LEN.                                              LC4100
051700     MOVE MT-SEARCH-TEXT TO WS-SEARCH-UP.                          LC4100
051800     INSPECT WS-SEARCH-UP CONVERTING WS-LOWER-ALPHA TO              LC4100
051900             WS-UPPER-ALPHA.                                       LC4100
052000     SET WS-SUB-1 TO 40.                                           LC4100
052100 E050-SCAN-LOOP.                                                   LC4100
052200     IF WS-SUB-1 = 0                                               LC4100
052300         MOVE 0 TO WS-SEARCH-LEN                                   LC4100
052400         GO TO E050-EXIT                                           LC4100
052500     END-IF.                                                       LC4100
052600     IF WS-SEARCH-UP (WS-SUB-1:1) NOT = SPACE                      LC4100
052700         MOVE WS-SUB-1 TO WS-SEARCH-LEN                            LC4100
052800         GO TO E050-EXIT                                           LC4100
052900     END-IF.                                                       LC4100
053000     SUBTRACT 1 FROM WS-SUB-1.                                     LC4100
053100     GO TO E050-SCAN-LOOP.                                         LC4100
053200 E050-EXIT.                                                        LC4100
053300     EXIT.                                                         LC4100
054000******************************************************************LC4100
054100*   E052 - TEST WHETHER THE SEARCH TEXT APPEARS ANYWHERE IN THE    LC4100
054200*   CURRENT TABLE ENTRY'S NAME, CASE-INSENSITIVE.  A PLAIN SLIDING LC4100
054300*   WINDOW COMPARE -- THIS COMPILER HAS NO SUBSTRING-SEARCH VERB.  LC4100
054400******************************************************************LC4100
054500 E052-TEST-NAME-MATCH.                                             LC4100
054600     MOVE 0 TO WS-MATCH-SW.                                        LC4100
054700     MOVE WM-NAME (WM-IDX) TO WS-NAME-UP.                          LC4100
054800     INSPECT WS-NAME-UP CONVERTING WS-LOWER-ALPHA TO                LC4100
054900             WS-UPPER-ALPHA.                                       LC4100
055000     COMPUTE WS-SUB-3 = 41 - WS-SEARCH-LEN.                        LC4100
055100     IF WS-SUB-3 < 1                                               LC4100
055200         GO TO E052-EXIT                                           LC4100
055300     END-IF.                                                       LC4100
055400     SET WS-SUB-2 TO 1.                                            LC4100
055500 E052-SCAN-LOOP.                                                   LC4100
055600     IF WS-NAME-UP (WS-SUB-2:WS-SEARCH-LEN) =                      LC4100
055700             WS-SEARCH-UP (1:WS-SEARCH-LEN)                        LC4100
055800         SET WS-NAME-MATCHES TO TRUE                               LC4100
055900         GO TO E052-EXIT                                           LC4100
056000     END-IF.                                                       LC4100
056100     IF WS-SUB-2 NOT < WS-SUB-3                                    LC4100
056200         GO TO E052-EXIT                                           LC4100
056300     END-IF.                                                       LC4100
056400     SET WS-SUB-2 UP BY 1.                                         LC4100
056500     GO TO E052-SCAN-LOOP.                                         LC4100
056600 E052-EXIT.                                                        LC4100
056700     EXIT.                                                         LC4100
057000******************************************************************LC4100
057100*   E060 - LINEAR SCAN OF THE MEMBER TABLE FOR WS-CURR-MEM-ID.     LC4100
057200*   LEAVES WM-IDX ON THE FOUND ENTRY FOR THE CALLING PARAGRAPH.    LC4100
057300******************************************************************LC4100
057400 E060-FIND-MEMBER.                                                 LC4100
057500     MOVE 0 TO WS-MEM-FOUND-SW.                                    LC4100
057600     IF WS-MEM-COUNT = 0                                           LC4100
057700         GO TO E060-EXIT                                           LC4100
057800     END-IF.                                                       LC4100
057900     SET WM-IDX TO 1.                                              LC4100
058000 E060-SCAN-LOOP.                                                   LC4100
058100     IF WM-ID (WM-IDX) = WS-CURR-MEM-ID                            LC4100
058200         SET WS-MEM-FOUND TO TRUE                                  LC4100
058300         GO TO E060-EXIT                                           LC4100
058400     END-IF.                                                       LC4100
058500     IF WM-IDX NOT < WS-MEM-COUNT                                  LC4100
058600         GO TO E060-EXIT                                           LC4100
058700     END-IF.                                                       LC4100
058800     SET WM-IDX UP BY 1.                                           LC4100
058900     GO TO E060-SCAN-LOOP.                                         LC4100
059000 E060-EXIT.                                                        LC4100
059100     EXIT.                                                         LC4100
060000******************************************************************LC4100
060100*   E070 - CLOSE UP THE TABLE OVER A DELETED ENTRY AT WM-IDX BY    LC4100
060200*   SLIDING EVERY ENTRY BEHIND IT DOWN ONE SLOT.                   LC4100
060300******************************************************************LC4100
060400 E070-SHIFT-TABLE-UP.                                              LC4100
060500     SET WM-IDX2 TO WM-IDX.                                        LC4100
060600 E070-SHIFT-LOOP.                                                  LC4100
060700     IF WM-IDX2 NOT < WS-MEM-COUNT                                 LC4100
060800         GO TO E070-DONE                                           LC4100
060900     END-IF.                                                       LC4100
061000     MOVE W010-MEMBER-ENTRY (WM-IDX2 + 1)                          LC4100
061100         TO W010-MEMBER-ENTRY (WM-IDX2).                           LC4100
061200     SET WM-IDX2 UP BY 1.                                          LC4100
061300     GO TO E070-SHIFT-LOOP.                                        LC4100
061400 E070-DONE.                                                        LC4100
061500     SUBTRACT 1 FROM WS-MEM-COUNT.                                 LC4100
061600 E070-EXIT.                                                        LC4100
061700     EXIT.                                                         LC4100
070000******************************************************************LC4100
070100*   F010 - REWRITE THE MEMBER MASTER FROM THE IN-MEMORY TABLE.     LC4100
070200*   THE FILE IS CLOSED AND REOPENED FOR OUTPUT SINCE THIS SHOP'S   LC4100
070300*   SEQUENTIAL FILES HAVE NO REWRITE-IN-PLACE SUPPORT.             LC4100
070400******************************************************************LC4100
070500 F010-REWRITE-MEMBER-MASTER.                                       LC4100
070600     CLOSE MEMBER-MASTER.                                          LC4100
070700     OPEN OUTPUT MEMBER-MASTER.                                    LC4100
070800     IF WS-MEM-COUNT = 0                                           LC4100
070900         GO TO F010-EXIT                                           LC4100
071000     END-IF.                                                       LC4100
071100     SET WM-IDX TO 1.                                              LC4100
071200 F011-WRITE-LOOP.                                                  LC4100
071300     MOVE SPACES TO LCS100-MEMBER-REC.                             LC4100
071400     MOVE WM-ID (WM-IDX)           TO M-ID.                        LC4100
071500     MOVE WM-NAME (WM-IDX)         TO M-NAME.                      LC4100
071600     MOVE WM-USERNAME (WM-IDX)     TO M-USERNAME.                  LC4100
071700     MOVE WM-ADDRESS (WM-IDX)      TO M-ADDRESS.                   LC4100
071800     MOVE WM-CONTACT-INFO (WM-IDX) TO M-CONTACT-INFO.              LC4100
071900     MOVE WM-REG-DATE (WM-IDX)     TO M-REG-DATE.                  LC4100
072000     MOVE WM-EXP-DATE (WM-IDX)     TO M-EXP-DATE.                  LC4100
072100     MOVE WM-ROLE (WM-IDX)         TO M-ROLE.                      LC4100
072200     MOVE WM-STATUS-BYTE (WM-IDX)  TO M-STATUS-BYTE.               LC4100
072300     WRITE LCS100-MEMBER-REC.                                      LC4100
072400     IF WM-IDX NOT < WS-MEM-COUNT                                  LC4100
072500         GO TO F010-EXIT                                           LC4100
072600     END-IF.                                                       LC4100
072700     SET WM-IDX UP BY 1.                                           LC4100
072800     GO TO F011-WRITE-LOOP.                                        LC4100
072900 F010-EXIT.                                                        LC4100
073000     EXIT.                                                         LC4100
074000******************************************************************LC4100
074100*   G010 - PRINT THE END-OF-RUN CONTROL-TOTAL SECTION.             LC4100
074200******************************************************************LC4100
074300 G010-PRINT-TRAILER.                                               LC4100
074400     MOVE SPACES TO LCS500-PRINT-LINE.                             LC4100
074500     WRITE LCS500-PRINT-LINE AFTER ADVANCING 2 LINES.              LC4100
074600     MOVE SPACES TO LCS500-PRINT-LINE.                             LC4100
074700     MOVE 'TOTAL TRANSACTIONS PROCESSED' TO R-TRL-LABEL.           LC4100
074800     MOVE WS-TOTAL-TXN TO R-TRL-COUNT.                             LC4100
074900     MOVE 0 TO R-TRL-AMOUNT.                                       LC4100
075000     WRITE LCS500-PRINT-LINE.                                      LC4100
075100     MOVE SPACES TO LCS500-PRINT-LINE.                             LC4100
075200     MOVE 'TOTAL ACCEPTED' TO R-TRL-LABEL.                         LC4100
075300     MOVE WS-TOTAL-ACC TO R-TRL-COUNT.                             LC4100
075400     MOVE 0 TO R-TRL-AMOUNT.                                       LC4100
075500     WRITE LCS500-PRINT-LINE.                                      LC4100
075600     MOVE SPACES TO LCS500-PRINT-LINE.                             LC4100
075700     MOVE 'TOTAL REJECTED' TO R-TRL-LABEL.                         LC4100
075800     MOVE WS-TOTAL-REJ TO R-TRL-COUNT.                             LC4100
075900     MOVE 0 TO R-TRL-AMOUNT.                                       LC4100
076000     WRITE LCS500-PRINT-LINE.                                      LC4100
076100     MOVE SPACES TO LCS500-PRINT-LINE.                             LC4100
076200     MOVE 'ADD ACCEPTED' TO R-TRL-LABEL.                           LC4100
076300     MOVE WS-ADD-ACC TO R-TRL-COUNT.                               LC4100
076400     MOVE 0 TO R-TRL-AMOUNT.                                       LC4100
076500     WRITE LCS500-PRINT-LINE.                                      LC4100
076600     MOVE SPACES TO LCS500-PRINT-LINE.                             LC4100
076700     MOVE 'ADD REJECTED' TO R-TRL-LABEL.                           LC4100
076800     MOVE WS-ADD-REJ TO R-TRL-COUNT.                               LC4100
076900     MOVE 0 TO R-TRL-AMOUNT.                                       LC4100
077000     WRITE LCS500-PRINT-LINE.                                      LC4100
077100     MOVE SPACES TO LCS500-PRINT-LINE.                             LC4100
077200     MOVE 'UPDATE ACCEPTED' TO R-TRL-LABEL.                        LC4100
077300     MOVE WS-UPD-ACC TO R-TRL-COUNT.                               LC4100
077400     MOVE 0 TO R-TRL-AMOUNT.                                       LC4100
077500     WRITE LCS500-PRINT-LINE.                                      LC4100
077600     MOVE SPACES TO LCS500-PRINT-LINE.                             LC4100
077700     MOVE 'UPDATE REJECTED' TO R-TRL-LABEL.                        LC4100
077800     MOVE WS-UPD-REJ TO R-TRL-COUNT.                               LC4100
077900     MOVE 0 TO R-TRL-AMOUNT.                                       LC4100
078000     WRITE LCS500-PRINT-LINE.                                      LC4100
078100     MOVE SPACES TO LCS500-PRINT-LINE.                             LC4100
078200     MOVE 'DELETE ACCEPTED' TO R-TRL-LABEL.                        LC4100
078300     MOVE WS-DEL-ACC TO R-TRL-COUNT.                               LC4100
078400     MOVE 0 TO R-TRL-AMOUNT.                                       LC4100
078500     WRITE LCS500-PRINT-LINE.                                      LC4100
078600     MOVE SPACES TO LCS500-PRINT-LINE.                             LC4100
078700     MOVE 'DELETE REJECTED' TO R-TRL-LABEL.                        LC4100
078800     MOVE WS-DEL-REJ TO R-TRL-COUNT.                               LC4100
078900     MOVE 0 TO R-TRL-AMOUNT.                                       LC4100
079000     WRITE LCS500-PRINT-LINE.                                      LC4100
079100     MOVE SPACES TO LCS500-PRINT-LINE.                             LC4100
079200     MOVE 'LOOKUP ACCEPTED' TO R-TRL-LABEL.                        LC4100
079300     MOVE WS-LKUP-ACC TO R-TRL-COUNT.                              LC4100
079400     MOVE 0 TO R-TRL-AMOUNT.                                       LC4100
079500     WRITE LCS500-PRINT-LINE.                                      LC4100
079600     MOVE SPACES TO LCS500-PRINT-LINE.                             LC4100
079700     MOVE 'LOOKUP REJECTED' TO R-TRL-LABEL.                        LC4100
079800     MOVE WS-LKUP-REJ TO R-TRL-COUNT.                              LC4100
079900     MOVE 0 TO R-TRL-AMOUNT.                                       LC4100
080000     WRITE LCS500-PRINT-LINE.                                      LC4100
080100     MOVE SPACES TO LCS500-PRINT-LINE.                             LC4100
080200     MOVE 'NAME SEARCH ACCEPTED' TO R-TRL-LABEL.                   LC4100
080300     MOVE WS-SRCH-ACC TO R-TRL-COUNT.                              LC4100
080400     MOVE 0 TO R-TRL-AMOUNT.                                       LC4100
080500     WRITE LCS500-PRINT-LINE.                                      LC4100
080600     MOVE SPACES TO LCS500-PRINT-LINE.                             LC4100
080700     MOVE 'NAME SEARCH REJECTED' TO R-TRL-LABEL.                   LC4100
080800     MOVE WS-SRCH-REJ TO R-TRL-COUNT.                              LC4100
080900     MOVE 0 TO R-TRL-AMOUNT.                                       LC4100
081000     WRITE LCS500-PRINT-LINE.                                      LC4100
081100 G010-EXIT.                                                        LC4100
081200     EXIT.                                                         LC4100
082000******************************************************************LC4100
082100*   X010 - CLOSE OUT THE RUN.                                      LC4100
082200******************************************************************LC4100
082300 X010-END-RUN.                                                     LC4100
082400     CLOSE MTRAN-FILE                                              LC4100
082500           RESULT-REPORT                                           LC4100
082600           MEMBER-MASTER.                                          LC4100
082900     DISPLAY 'LC4100 - MEMBERSHIP MAINTENANCE COMPLETE - '         LC4100
083000             WS-TOTAL-TXN ' TRANSACTIONS PROCESSED' UPON CRT.      LC4100
083100     STOP RUN.                                                     LC4100
083200 X010-EXIT.                                                        LC4100
083300     EXIT.                                                         LC4100
