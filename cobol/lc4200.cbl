000100 IDENTIFICATION DIVISION.                                          LC4200
000200 PROGRAM-ID.     LC4200.                                           LC4200
000300 AUTHOR.         R A HUTCHENS.                                     LC4200
000400 INSTALLATION.   CEDAR VALLEY LIBRARY CONSORTIUM - DATA PROCESSING.LC4200
000500 DATE-WRITTEN.   05/22/1990.                                       LC4200
000600 DATE-COMPILED.                                                    LC4200
000700 SECURITY.       CONFIDENTIAL - INTERNAL DATA PROCESSING USE ONLY. LC4200
000800******************************************************************LC4200
000900*                                                                  LC4200
001000*   LC4200  --  TITLE AVAILABILITY LISTING                         LC4200
001100*                                                                  LC4200
001200*   AN ON-DEMAND UTILITY, RUN FROM THE CIRCULATION DESK MENU,      LC4200
001300*   NOT PART OF THE NIGHTLY LC4000/LC4100 JOB STREAM.  READS THE   LC4200
001400*   BOOK MASTER COMPLETE AND, FOR EACH TITLE, TESTS THE LOAN       LC4200
001500*   MASTER FOR AN OPEN LOAN (SAME "ANY LOAN ROW FOR THIS BOOK      LC4200
001600*   WITH A ZERO RETURN DATE" TEST LC4000 USES FOR THE B5 BORROW    LC4200
001700*   CHECK) AND PRINTS ONE LINE PER TITLE SHOWING AVAILABLE OR      LC4200
001800*   CHECKED OUT.  NEITHER MASTER IS CHANGED BY THIS RUN.           LC4200
001900*                                                                  LC4200
002000******************************************************************LC4200
002100*                       PROGRAM HISTORY                           *LC4200
002200******************************************************************LC4200
002300*  052290  RAH  WO-0275  ORIGINAL PROGRAM -- DESK STAFF WERE       LC4200
002400*                        CALLING THE CATALOG ROOM TO ASK IF A      LC4200
002500*                        TITLE WAS IN.                             LC4200
002600*  061390  RAH  WO-0266  SWITCHED TO THE SAME OPEN-LOAN TEST AS    LC4200
002700*                        LC4000'S B5 SO A RENEWAL DOESN'T SHOW A   LC4200
002800*                        BOOK AS BACK ON THE SHELF.                LC4200
002900*  112201  TRO  WO-0588  Y2K REMEDIATION CLOSEOUT -- NO LOGIC      LC4200
003000*                        CHANGE HERE, LOAN MASTER DATE WIDTH       LC4200
003100*                        CHANGE ONLY (SEE LCS300 HISTORY).         LC4200
003200******************************************************************LC4200
003300 ENVIRONMENT DIVISION.                                             LC4200
003400 CONFIGURATION SECTION.                                            LC4200
003500 SOURCE-COMPUTER. IBM-AT.                                          LC4200
003600 OBJECT-COMPUTER. IBM-AT.                                          LC4200
003700 SPECIAL-NAMES.                                                    LC4200
003800     C01 IS TOP-OF-FORM                                            LC4200
003900     CLASS LC-NUMERIC-CLASS IS '0' THRU '9'                        LC4200
004000     UPSI-0 ON STATUS IS LC4200-SHORT-LIST-ON                      LC4200
004100                OFF STATUS IS LC4200-SHORT-LIST-OFF.               LC4200
004200 INPUT-OUTPUT SECTION.                                             LC4200
004300 FILE-CONTROL.                                                     LC4200
004400     SELECT BOOK-MASTER      ASSIGN TO BOOKMAST                    LC4200
004500            ORGANIZATION IS RECORD SEQUENTIAL                      LC4200
004600            FILE STATUS IS WS-BOOK-STATUS.                         LC4200
004700     SELECT LOAN-MASTER      ASSIGN TO LOANMAST                    LC4200
004800            ORGANIZATION IS RECORD SEQUENTIAL                      LC4200
004900            FILE STATUS IS WS-LOAN-STATUS.                         LC4200
005000     SELECT AVAIL-REPORT     ASSIGN TO LCMAVAL                     LC4200
005100            ORGANIZATION IS RECORD SEQUENTIAL                      LC4200
005200            FILE STATUS IS WS-AVAL-STATUS.                         LC4200
005300******************************************************************LC4200
005400 DATA DIVISION.                                                    LC4200
005500******************************************************************LC4200
005600 FILE SECTION.                                                     LC4200
005700 FD  BOOK-MASTER                                                   LC4200
005800     RECORD CONTAINS 142 CHARACTERS                                LC4200
005900     LABEL RECORDS ARE STANDARD.                                   LC4200
006000     COPY 'lcs-book200.dd.cbl'.                                    LC4200
006100 FD  LOAN-MASTER                                                   LC4200
006200     RECORD CONTAINS 61 CHARACTERS                                 LC4200
006300     LABEL RECORDS ARE STANDARD.                                   LC4200
006400     COPY 'lcs-loan300.dd.cbl'.                                    LC4200
006500 FD  AVAIL-REPORT                                                  LC4200
006600     RECORD CONTAINS 80 CHARACTERS                                 LC4200
006700     LABEL RECORDS ARE STANDARD.                                   LC4200
006800 01  LCS700-AVAIL-LINE.                                            LC4200
006900     05  AV-BOOK-ID                  PIC 9(9).                     LC4200
007000     05  FILLER                      PIC X(1).                     LC4200
007100     05  AV-ISBN                     PIC X(13).                    LC4200
007200     05  FILLER                      PIC X(1).                     LC4200
007300     05  AV-TITLE                    PIC X(40).                    LC4200
007400     05  FILLER                      PIC X(1).                     LC4200
007500     05  AV-STATUS                   PIC X(12).                    LC4200
007600         88  AV-STATUS-AVAILABLE     VALUE 'AVAILABLE   '.         LC4200
007700         88  AV-STATUS-CHECKED-OUT   VALUE 'CHECKED OUT '.         LC4200
007800     05  FILLER                      PIC X(3).                     LC4200
007900******************************************************************LC4200
008000 WORKING-STORAGE SECTION.                                          LC4200
008100******************************************************************LC4200
008200 77  WS-BOOK-STATUS          PIC X(2)       VALUE SPACES.          LC4200
008300 77  WS-LOAN-STATUS          PIC X(2)       VALUE SPACES.          LC4200
008400 77  WS-AVAL-STATUS          PIC X(2)       VALUE SPACES.          LC4200
008500 77  WS-BOOK-EOF-SW          PIC 9(1)       VALUE 0.               LC4200
008600     88  WS-BOOK-EOF                         VALUE 1.              LC4200
008700 77  WS-LOAN-COUNT           PIC 9(7) COMP  VALUE 0.               LC4200
008800 77  WS-OUT-SW               PIC 9(1)       VALUE 0.               LC4200
008900     88  WS-BOOK-IS-OUT                       VALUE 1.             LC4200
009000 77  WS-SUB-1                PIC S9(7) COMP VALUE 0.               LC4200
009100 77  WS-TITLE-COUNT          PIC 9(7) COMP  VALUE 0.               LC4200
009200 77  WS-AVAIL-COUNT          PIC 9(7) COMP  VALUE 0.               LC4200
009300 77  WS-OUT-COUNT            PIC 9(7) COMP  VALUE 0.               LC4200
009400 01  WS-REPORT-HEADING.                                            LC4200
009500     05  FILLER   PIC X(34) VALUE                                  LC4200
009600         'CEDAR VALLEY LIBRARY CONSORTIUM  '.                      LC4200
009700     05  FILLER   PIC X(34) VALUE                                  LC4200
009800         'LC4200 - TITLE AVAILABILITY LIST '.                      LC4200
009900     05  FILLER   PIC X(30) VALUE SPACES.                          LC4200
010000******************************************************************LC4200
010100*   LOAN TABLE -- LOADED COMPLETE AT B010, SCANNED LINEARLY FOR    LC4200
010200*   EACH BOOK (SAME SHAPE AS LC4000'S W030-LOAN-TABLE).            LC4200
010300******************************************************************LC4200
010400 01  W030-LOAN-TABLE.                                              LC4200
010500     05  W030-LOAN-ENTRY OCCURS 2000 TIMES                         LC4200
010600             INDEXED BY WL-IDX.                                    LC4200
010700         10  WL-ID               PIC 9(9).                         LC4200
010800         10  WL-BOOK-ID          PIC 9(9).                         LC4200
010900         10  WL-MEMBER-ID        PIC 9(9).                         LC4200
011000         10  WL-LOAN-DATE        PIC 9(8).                         LC4200
011100         10  WL-DUE-DATE         PIC 9(8).                         LC4200
011200         10  WL-RETURN-DATE      PIC 9(8).                         LC4200
011300         10  WL-FINE             PIC S9(3)V99 COMP-3.              LC4200
011400         10  WL-EXTENSIONS       PIC 9(1).                         LC4200
011500     05  FILLER                  PIC X(10)  VALUE SPACES.          LC4200
011600 PROCEDURE DIVISION.                                                LC4200
011700******************************************************************LC4200
011800*                      A0 - MAIN LINE                              LC4200
011900******************************************************************LC4200
012000 A010-MAIN-LINE.                                                   LC4200
012100     OPEN INPUT  BOOK-MASTER                                       LC4200
012200          INPUT  LOAN-MASTER                                       LC4200
012300          OUTPUT AVAIL-REPORT.                                     LC4200
012400     WRITE LCS700-AVAIL-LINE FROM WS-REPORT-HEADING                LC4200
012500         AFTER ADVANCING C01.                                      LC4200
012600     PERFORM B010-LOAD-LOAN-TABLE THRU B010-EXIT.                  LC4200
012700     CLOSE LOAN-MASTER.                                            LC4200
012800     PERFORM C010-READ-BOOK       THRU C010-EXIT.                  LC4200
012900     PERFORM D010-PROCESS-BOOK    THRU D010-EXIT                   LC4200
013000             UNTIL WS-BOOK-EOF.                                    LC4200
013100     PERFORM G010-PRINT-TRAILER   THRU G010-EXIT.                  LC4200
013200     PERFORM X010-END-RUN         THRU X010-EXIT.                  LC4200
013300 A010-EXIT.                                                        LC4200
013400     EXIT.                                                         LC4200
013500******************************************************************LC4200
013600*   B010 - LOAD THE LOAN MASTER COMPLETE.  NEITHER FIELD ORDER     LC4200
013700*   NOR SORT ORDER MATTERS HERE -- D010/E010 SCAN THE WHOLE        LC4200
013800*   TABLE FOR EVERY BOOK REGARDLESS.                               LC4200
013900******************************************************************LC4200
014000 B010-LOAD-LOAN-TABLE.                                             LC4200
014100     MOVE 0 TO WS-LOAN-COUNT.                                      LC4200
014200 B011-READ-LOAN.                                                   LC4200
014300     READ LOAN-MASTER                                              LC4200
014400         AT END GO TO B010-EXIT.                                   LC4200
014500     ADD 1 TO WS-LOAN-COUNT.                                       LC4200
014600     SET WL-IDX TO WS-LOAN-COUNT.                                  LC4200
014700     MOVE L-ID           TO WL-ID (WL-IDX).                        LC4200
014800     MOVE L-BOOK-ID      TO WL-BOOK-ID (WL-IDX).                   LC4200
014900     MOVE L-MEMBER-ID    TO WL-MEMBER-ID (WL-IDX).                 LC4200
015000     MOVE L-DATE         TO WL-LOAN-DATE (WL-IDX).                 LC4200
015100     MOVE L-DUE-DATE     TO WL-DUE-DATE (WL-IDX).                  LC4200
015200     MOVE L-RETURN-DATE  TO WL-RETURN-DATE (WL-IDX).               LC4200
015300     MOVE L-FINE         TO WL-FINE (WL-IDX).                      LC4200
015400     MOVE L-EXTENSIONS   TO WL-EXTENSIONS (WL-IDX).                LC4200
015500     GO TO B011-READ-LOAN.                                         LC4200
015600 B010-EXIT.                                                        LC4200
015700     EXIT.                                                         LC4200
015800******************************************************************LC4200
015900*                  C0 - READ ONE BOOK MASTER RECORD                LC4200
016000******************************************************************LC4200
016100 C010-READ-BOOK.                                                   LC4200
016200     READ BOOK-MASTER                                              LC4200
016300         AT END SET WS-BOOK-EOF TO TRUE.                           LC4200
016400 C010-EXIT.                                                        LC4200
016500     EXIT.                                                         LC4200
016600******************************************************************LC4200
016700*   D010 - TEST ONE BOOK FOR AN OPEN LOAN AND WRITE ITS LISTING    LC4200
016800*   LINE.  WO-0620 ADDED THE UPSI-0 SHORT-LIST SWITCH SO THE       LC4200
016900*   DESK CAN RUN A CHECKED-OUT-ONLY LISTING AT BUSY PERIODS        LC4200
017000*   WITHOUT SCROLLING PAST EVERY AVAILABLE TITLE.                  LC4200
017100******************************************************************LC4200
017200 D010-PROCESS-BOOK.                                                LC4200
017300     ADD 1 TO WS-TITLE-COUNT.                                      LC4200
017400     PERFORM E010-TEST-BOOK-OUT THRU E010-EXIT.                    LC4200
017500     IF WS-BOOK-IS-OUT                                             LC4200
017600         ADD 1 TO WS-OUT-COUNT                                     LC4200
017700     ELSE                                                          LC4200
017800         ADD 1 TO WS-AVAIL-COUNT                                   LC4200
017900     END-IF.                                                       LC4200
018000     IF LC4200-SHORT-LIST-ON AND NOT WS-BOOK-IS-OUT                LC4200
018100         GO TO D019-NEXT-BOOK                                      LC4200
018200     END-IF.                                                       LC4200
018300     MOVE SPACES TO LCS700-AVAIL-LINE.                             LC4200
018400     MOVE B-ID   TO AV-BOOK-ID.                                    LC4200
018500     MOVE B-ISBN TO AV-ISBN.                                       LC4200
018600     MOVE B-TITLE-SHORT TO AV-TITLE.                               LC4200
018700     IF WS-BOOK-IS-OUT                                             LC4200
018800         SET AV-STATUS-CHECKED-OUT TO TRUE                         LC4200
018900     ELSE                                                          LC4200
019000         SET AV-STATUS-AVAILABLE TO TRUE                           LC4200
019100     END-IF.                                                       LC4200
019200     WRITE LCS700-AVAIL-LINE.                                      LC4200
019300 D019-NEXT-BOOK.                                                   LC4200
019400     PERFORM C010-READ-BOOK THRU C010-EXIT.                        LC4200
019500 D010-EXIT.                                                        LC4200
019600     EXIT.                                                         LC4200
020000******************************************************************LC4200
020100*   E010 - SAME OPEN-LOAN TEST LC4000 USES FOR THE B5 BORROW       LC4200
020200*   CHECK: ANY LOAN ROW FOR THIS BOOK-ID STILL CARRYING A ZERO     LC4200
020300*   RETURN DATE MEANS THE BOOK IS OUT.                             LC4200
020400******************************************************************LC4200
020500 E010-TEST-BOOK-OUT.                                                LC4200
020600     MOVE 0 TO WS-OUT-SW.                                           LC4200
020700     IF WS-LOAN-COUNT = 0                                           LC4200
020800         GO TO E010-EXIT                                            LC4200
020900     END-IF.                                                        LC4200
021000     SET WL-IDX TO 1.                                               LC4200
021100 E010-SCAN-LOOP.                                                    LC4200
021200     IF WL-BOOK-ID (WL-IDX) = B-ID                                  LC4200
021300         AND WL-RETURN-DATE (WL-IDX) = 0                            LC4200
021400         SET WS-BOOK-IS-OUT TO TRUE                                 LC4200
021500         GO TO E010-EXIT                                            LC4200
021600     END-IF.                                                        LC4200
021700     IF WL-IDX NOT < WS-LOAN-COUNT                                  LC4200
021800         GO TO E010-EXIT                                            LC4200
021900     END-IF.                                                        LC4200
022000     SET WL-IDX UP BY 1.                                            LC4200
022100     GO TO E010-SCAN-LOOP.                                          LC4200
022200 E010-EXIT.                                                         LC4200
022300     EXIT.                                                          LC4200
023000******************************************************************LC4200
023100*   G010 - PRINT THE TITLE-COUNT SUMMARY AT THE FOOT OF THE LIST.  LC4200
023200******************************************************************LC4200
023300 G010-PRINT-TRAILER.                                                LC4200
023400     MOVE SPACES TO LCS700-AVAIL-LINE.                              LC4200
023500     WRITE LCS700-AVAIL-LINE AFTER ADVANCING 2 LINES.               LC4200
023600     MOVE SPACES TO LCS700-AVAIL-LINE.                              LC4200
023700     MOVE 'TOTAL TITLES ON FILE' TO AV-TITLE.                       LC4200
023800     MOVE WS-TITLE-COUNT TO AV-BOOK-ID.                             LC4200
023900     WRITE LCS700-AVAIL-LINE.                                       LC4200
024000     MOVE SPACES TO LCS700-AVAIL-LINE.                              LC4200
024100     MOVE 'TOTAL AVAILABLE' TO AV-TITLE.                            LC4200
024200     MOVE WS-AVAIL-COUNT TO AV-BOOK-ID.                             LC4200
024300     WRITE LCS700-AVAIL-LINE.                                       LC4200
024400     MOVE SPACES TO LCS700-AVAIL-LINE.                              LC4200
024500     MOVE 'TOTAL CHECKED OUT' TO AV-TITLE.                          LC4200
024600     MOVE WS-OUT-COUNT TO AV-BOOK-ID.                               LC4200
024700     WRITE LCS700-AVAIL-LINE.                                       LC4200
024800 G010-EXIT.                                                         LC4200
024900     EXIT.                                                          LC4200
025000******************************************************************LC4200
025100*   X010 - CLOSE OUT THE RUN.                                      LC4200
025200******************************************************************LC4200
025300 X010-END-RUN.                                                     LC4200
025400     CLOSE BOOK-MASTER                                             LC4200
025500           AVAIL-REPORT.                                           LC4200
025600     DISPLAY 'LC4200 - AVAILABILITY LISTING COMPLETE - '           LC4200
025700             WS-TITLE-COUNT ' TITLES LISTED' UPON CRT.             LC4200
025800     STOP RUN.                                                     LC4200
025900 X010-EXIT.                                                        LC4200
026000     EXIT.                                                         LC4200
