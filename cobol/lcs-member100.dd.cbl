000100******************************************************************
000200*                                                                  LCS100
000300*   LCS100-MEMBER-REC  --  BORROWER MASTER RECORD                  LCS100
000400*                                                                  LCS100
000500*   ONE OCCURRENCE PER REGISTERED LIBRARY MEMBER.  MASTER IS HELD  LCS100
000600*   SEQUENTIAL ON DISK AND LOADED COMPLETE INTO A WORKING-STORAGE  LCS100
000700*   TABLE (SEE W010-MEMBER-TABLE IN THE CALLING PROGRAM) FOR THE   LCS100
000800*   DURATION OF A RUN -- THIS SHOP HAS NO ISAM/KSDS SUPPORT ON     LCS100
000900*   THE BATCH BOX SO ID LOOKUPS ARE DONE AGAINST A SORTED COPY     LCS100
001000*   OF THIS TABLE WITH SEARCH ALL.                                 LCS100
001100*                                                                  LCS100
001200*  021587  RAH  WO-0108  ORIGINAL LAYOUT.                          LCS100
001300*  061390  RAH  WO-0266  ADDED M-STATUS-BYTE (88-LEVELS) SO        LCS100
001400*                        LC4100 CAN FLAG A MEMBER INACTIVE         LCS100
001500*                        WITHOUT AN EXTRA DELETE PASS.             LCS100
001600*  030894  DWM  WO-0401  BROKE REG/EXPIRY DATES OUT VIA REDEFINES  LCS100
001700*                        FOR THE AGING REPORT ON LC4150 (RETIRED). LCS100
001800*  112201  TRO  WO-0588  FILLER TRIMMED TO MAKE ROOM FOR THE       LCS100
001900*                        4-DIGIT CENTURY ON BOTH DATE FIELDS       LCS100
002000*                        (Y2K CLEANUP -- SEE WO-0588 CLOSEOUT).    LCS100
002100******************************************************************   LCS100
002200 01  LCS100-MEMBER-REC.                                            LCS100
002300     05  M-ID                        PIC 9(9).                     LCS100
002400     05  M-NAME                      PIC X(40).                    LCS100
002500     05  M-USERNAME                  PIC X(20).                    LCS100
002600     05  M-ADDRESS                   PIC X(60).                    LCS100
002700     05  M-CONTACT-INFO              PIC X(30).                    LCS100
002800     05  M-REG-DATE                  PIC 9(8).                     LCS100
002900     05  M-REG-DATE-R REDEFINES M-REG-DATE.                        LCS100
003000         10  M-REG-CCYY              PIC 9(4).                     LCS100
003100         10  M-REG-MM                PIC 9(2).                     LCS100
003200         10  M-REG-DD                PIC 9(2).                     LCS100
003300     05  M-EXP-DATE                  PIC 9(8).                     LCS100
003400     05  M-EXP-DATE-R REDEFINES M-EXP-DATE.                        LCS100
003500         10  M-EXP-CCYY              PIC 9(4).                     LCS100
003600         10  M-EXP-MM                PIC 9(2).                     LCS100
003700         10  M-EXP-DD                PIC 9(2).                     LCS100
003800     05  M-ROLE                      PIC X(10).                    LCS100
003900         88  M-ROLE-IS-MEMBER        VALUE 'MEMBER    '.           LCS100
004000         88  M-ROLE-IS-ADMIN         VALUE 'ADMIN     '.           LCS100
004100     05  M-STATUS-BYTE               PIC X(1).                     LCS100
004200         88  M-RECORD-ACTIVE         VALUE 'A'.                    LCS100
004300         88  M-RECORD-DELETED        VALUE 'D'.                    LCS100
004400     05  FILLER                      PIC X(22).                    LCS100
