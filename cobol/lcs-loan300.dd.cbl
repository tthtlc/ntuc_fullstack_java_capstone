000100******************************************************************
000200*                                                                  LCS300
000300*   LCS300-LOAN-REC  --  OPEN/CLOSED LOAN MASTER RECORD            LCS300
000400*                                                                  LCS300
000500*   ONE OCCURRENCE PER LOAN EVER WRITTEN (BORROW, THEN RENEWALS,   LCS300
000600*   THEN A RETURN, ALL AGAINST THE SAME L-ID).  MASTER IS READ     LCS300
000700*   COMPLETE INTO W010-LOAN-TABLE AT THE TOP OF LC4000/LC4200 AND  LCS300
000800*   REWRITTEN COMPLETE AT END OF RUN -- NO RANDOM I/O AGAINST      LCS300
000900*   THE DISK COPY DURING THE RUN.  L-RETURN-DATE OF ZERO MEANS     LCS300
001000*   THE LOAN IS STILL OPEN.                                        LCS300
001100*                                                                  LCS300
001200*  021587  RAH  WO-0108  ORIGINAL LAYOUT.                          LCS300
001300*  061390  RAH  WO-0266  ADDED L-EXTENSIONS FOR THE 2-RENEWAL CAP. LCS300
001400*  030894  DWM  WO-0401  BROKE LOAN/DUE/RETURN DATES OUT VIA       LCS300
001500*                        REDEFINES FOR THE OVERDUE-AGE CALC.       LCS300
001600*  112201  TRO  WO-0588  4-DIGIT CENTURY ON ALL THREE DATE FIELDS  LCS300
001700*                        (Y2K CLEANUP -- SEE WO-0588 CLOSEOUT).    LCS300
001800******************************************************************   LCS300
001900 01  LCS300-LOAN-REC.                                              LCS300
002000     05  L-ID                        PIC 9(9).                     LCS300
002100     05  L-BOOK-ID                   PIC 9(9).                     LCS300
002200     05  L-MEMBER-ID                 PIC 9(9).                     LCS300
002300     05  L-DATE                      PIC 9(8).                     LCS300
002400     05  L-DATE-R REDEFINES L-DATE.                                LCS300
002500         10  L-LOAN-CCYY             PIC 9(4).                     LCS300
002600         10  L-LOAN-MM               PIC 9(2).                     LCS300
002700         10  L-LOAN-DD               PIC 9(2).                     LCS300
002800     05  L-DUE-DATE                  PIC 9(8).                     LCS300
002900     05  L-DUE-DATE-R REDEFINES L-DUE-DATE.                        LCS300
003000         10  L-DUE-CCYY              PIC 9(4).                     LCS300
003100         10  L-DUE-MM                PIC 9(2).                     LCS300
003200         10  L-DUE-DD                PIC 9(2).                     LCS300
003300     05  L-RETURN-DATE               PIC 9(8).                     LCS300
003400     05  L-RETURN-DATE-R REDEFINES L-RETURN-DATE.                  LCS300
003500         10  L-RET-CCYY              PIC 9(4).                     LCS300
003600         10  L-RET-MM               PIC 9(2).                      LCS300
003700         10  L-RET-DD               PIC 9(2).                      LCS300
003800     05  L-FINE                      PIC S9(3)V99 COMP-3.          LCS300
003900     05  L-EXTENSIONS                PIC 9(1).                     LCS300
004000     05  FILLER                      PIC X(6).                     LCS300
